000100******************************************************************
000200*                      V9WC070  -  C O P Y                       *
000300*  APLICACION: V1 - MERCADO LIBRE DE DIVISAS. VENEZUELA.         *
000400*  DESCRIPCION: LAYOUT DE LA SOLICITUD DE CONVERSION             *
000500*               (CONVERSION-REQUEST-IN). UN REGISTRO POR        *
000600*               SOLICITUD, EN EL ORDEN EN QUE LLEGA EL ARCHIVO.  *
000700******************************************************************
000800*        L O G    D E   M O D I F I C A C I O N E S             *
000900******************************************************************
001000* 14/03/87  JLP    V9-0005   CREACION DEL LAYOUT DE SOLICITUD.   *
001100* 19/02/99  HCQ    V9-Y2K1   FECHA DE CONVERSION A CCYYMMDD DE   *
001200*                  8 POSICIONES (ERA AAMMDD DE 6).              *
001300* 03/05/03  DCR    V9-0061   SE AGREGAN PRODUCTO-ID Y REINO-ID.  *
001400******************************************************************
001500 01  V9-SOLICITUD-CONVERSION.
001600     05  SCV-TRANSACCION-ID          PIC X(36).
001700     05  SCV-DESDE-PREFIJO           PIC X(10).
001800     05  SCV-HASTA-PREFIJO           PIC X(10).
001900     05  SCV-CANTIDAD-PRODUCTO       PIC S9(9)   COMP-3.
002000     05  SCV-MONTO                   PIC S9(13)V9(2) COMP-3.
002100     05  SCV-PRODUCTO-ID             PIC S9(9)   COMP-3.
002200     05  SCV-REINO-ID                PIC S9(9)   COMP-3.
002300     05  SCV-FECHA-CONVERSION        PIC 9(08).
002400     05  SCV-FECHA-CONVERSION-R REDEFINES
002500         SCV-FECHA-CONVERSION.
002600         10  SCV-FEC-CONV-CCYY       PIC 9(04).
002700         10  SCV-FEC-CONV-MM         PIC 9(02).
002800         10  SCV-FEC-CONV-DD         PIC 9(02).
002900     05  FILLER                      PIC X(30).
