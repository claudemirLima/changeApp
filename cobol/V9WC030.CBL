000100******************************************************************
000200*                      V9WC030  -  C O P Y                       *
000300*  APLICACION: V1 - MERCADO LIBRE DE DIVISAS. VENEZUELA.         *
000400*  DESCRIPCION: TABLA EN MEMORIA DEL MAESTRO DE TASAS DE CAMBIO  *
000500*               (EXCHANGE-RATE-MASTER). UNA TASA ACTIVA POR PAR  *
000600*               ORIGEN/DESTINO. CARGADA UNA VEZ POR CORRIDA.     *
000700******************************************************************
000800*        L O G    D E   M O D I F I C A C I O N E S             *
000900******************************************************************
001000* 14/03/87  JLP    V9-0003   CREACION DE LA TABLA DE TASAS.      *
001100* 02/09/88  RMA    V9-0015   TASA A 4 DECIMALES (WAS 2).         *
001200* 19/02/99  HCQ    V9-Y2K1   REVISION Y2K - SIN CAMPOS DE FECHA. *
001300******************************************************************
001400 01  V9-TABLA-TASAS.
001500     05  V9-TAS-TOTAL-REGISTROS      PIC S9(4)   COMP.
001600     05  V9-TAS-ENTRADA OCCURS 2000 TIMES
001700                        INDEXED BY V9-TAS-IDX.
001800         10  V9-TAS-DESDE-PREFIJO    PIC X(10).
001900         10  V9-TAS-HASTA-PREFIJO    PIC X(10).
002000         10  V9-TAS-ACTIVA           PIC X(01).
002100             88  V9-TAS-ES-ACTIVA              VALUE 'Y'.
002200             88  V9-TAS-ES-INACTIVA            VALUE 'N'.
002300         10  V9-TAS-VALOR            PIC S9(6)V9(4) COMP-3.
002400         10  FILLER                  PIC X(20).
