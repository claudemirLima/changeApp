000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V9C001                                              *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1987                                    *
000600*                                                                *
000700*  AUTOR: J.L. PALENCIA  (FACTORIA)                              *
000800*                                                                *
000900*  APLICACION: V1 - MERCADO LIBRE DE DIVISAS. VENEZUELA.         *
001000*                                                                *
001100*  DESCRIPCION: CONVMAIN - CALIFICACION BATCH DE SOLICITUDES DE  *
001200*               CONVERSION DE DIVISAS Y DE PRODUCTOS ENTRE       *
001300*               REINOS. APLICA TASA, BONOS DE REINO Y DE         *
001400*               PRODUCTO, Y CORRE EL ANALISIS DE RIESGO SOBRE EL *
001500*               RESULTADO, DEJANDO CONSTANCIA DE LAS             *
001600*               TRANSACCIONES PENDIENTES DE CONFIRMACION.        *
001700*                                                                *
001800******************************************************************
001900*        L O G    D E   M O D I F I C A C I O N E S             *
002000******************************************************************
002100* FECHA     AUTOR  TICKET    DESCRIPCION                        *
002200*-----------------------------------------------------------------
002300* 14/03/87  JLP    V9-0001   VERSION INICIAL - ESTRATEGIA        *
002400*                  ESTANDAR DE CONVERSION DE DIVISAS.            *
002500* 02/09/88  RMA    V9-0014   SE AGREGA EL ANALISIS DE RIESGO Y   *
002600*                  LA CLASIFICACION DE LA TRANSACCION.          *
002700* 11/06/89  RMA    V9-0019   SE AGREGA LA ESTRATEGIA DE          *
002800*                  CONVERSION POR PRODUCTO (TASA Y               *
002900*                  MULTIPLICADOR PROPIOS DEL PRODUCTO).         *
003000* 21/11/90  JLP    V9-0033   SE AGREGA EL BONO DE REINO          *
003100*                  PROPIETARIO Y EL AJUSTE DE RIESGO POR         *
003200*                  MULTIPLICADOR ALTO (>1.5).                   *
003300* 19/02/99  HCQ    V9-Y2K1   REVISION Y2K: FECHAS A CCYYMMDD DE  *
003400*                  8 POSICIONES EN TODOS LOS ARCHIVOS Y TABLAS.  *
003500* 08/07/01  DCR    V9-0058   SE AGREGA EL ARMADO DE LA           *
003600*                  TRANSACCION PENDIENTE (EXPIRA EN 30 MIN).     *
003700* 03/05/03  DCR    V9-0061   SE AGREGA LA RUTINA DE CALCULO      *
003800*                  COMPLETO (DEMANDA/CALIDAD/REINO) PARA         *
003900*                  REFERENCIA FUTURA - NO ESTA EN LA CADENA      *
004000*                  VIVA DE CALCULO (VER 4000- Y 4500-).         *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300*
004400 PROGRAM-ID.    V9C001.
004500 AUTHOR.        J.L. PALENCIA.
004600 INSTALLATION.  FACTORIA - SISTEMAS MERCADO LIBRE DE DIVISAS.
004700 DATE-WRITTEN.  14/03/1987.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO - CONFIDENCIAL. SOLO PERSONAL DE
005000                 SISTEMAS MERCADO LIBRE DE DIVISAS.
005100******************************************************************
005200*                                                                *
005300*        E N V I R O N M E N T         D I V I S I O N           *
005400*                                                                *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*
006300     SELECT CURRENCY-MASTER ASSIGN TO CURRMAST
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS WS-FS-CURRENCY.
006600*
006700     SELECT EXCHANGE-RATE-MASTER ASSIGN TO TASAMAST
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WS-FS-TASA.
007000*
007100     SELECT PRODUCT-EXCHANGE-RATE-MASTER ASSIGN TO TASAPROD
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS WS-FS-TASA-PROD.
007400*
007500     SELECT KINGDOM-MASTER ASSIGN TO REINOMST
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS WS-FS-REINO.
007800*
007900     SELECT PRODUCT-MASTER ASSIGN TO PRODMAST
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS WS-FS-PRODUCTO.
008200*
008300     SELECT CONVERSION-REQUEST-IN ASSIGN TO SOLICENT
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS WS-FS-SOLICITUD.
008600*
008700     SELECT CONVERSION-RESPONSE-OUT ASSIGN TO RESPSAL
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS IS WS-FS-RESPUESTA.
009000******************************************************************
009100*                                                                *
009200*                D A T A            D I V I S I O N              *
009300*                                                                *
009400******************************************************************
009500 DATA DIVISION.
009600*
009700 FILE SECTION.
009800*
009900 FD  CURRENCY-MASTER.
010000 01  CURRENCY-MASTER-REC.
010100     05  CMR-PREFIJO                 PIC X(10).
010200     05  CMR-NOMBRE                   PIC X(100).
010300     05  CMR-DESCRIPCION              PIC X(500).
010400     05  CMR-ACTIVA                   PIC X(01).
010500     05  FILLER                       PIC X(20).
010600*
010700 FD  EXCHANGE-RATE-MASTER.
010800 01  EXCHANGE-RATE-MASTER-REC.
010900     05  TMR-DESDE-PREFIJO            PIC X(10).
011000     05  TMR-HASTA-PREFIJO            PIC X(10).
011100     05  TMR-ACTIVA                   PIC X(01).
011200     05  TMR-VALOR                    PIC S9(6)V9(4) COMP-3.
011300     05  FILLER                       PIC X(20).
011400*
011500 FD  PRODUCT-EXCHANGE-RATE-MASTER.
011600 01  PRODUCT-EXCHANGE-RATE-MASTER-REC.
011700     05  TPM-PRODUCTO-ID              PIC S9(9) COMP-3.
011800     05  TPM-DESDE-PREFIJO            PIC X(10).
011900     05  TPM-HASTA-PREFIJO            PIC X(10).
012000     05  TPM-FECHA-EFECTIVA           PIC 9(08).
012100     05  TPM-ACTIVA                   PIC X(01).
012200     05  TPM-TASA-BASE                PIC S9(6)V9(4) COMP-3.
012300     05  TPM-MULTIPLICADOR            PIC S9(3)V9(2) COMP-3.
012400     05  FILLER                       PIC X(20).
012500*
012600 FD  KINGDOM-MASTER.
012700 01  KINGDOM-MASTER-REC.
012800     05  RMR-REINO-ID                 PIC S9(9) COMP-3.
012900     05  RMR-NOMBRE                   PIC X(100).
013000     05  RMR-DESCRIPCION              PIC X(500).
013100     05  RMR-TASA-CALIDAD             PIC S9(3)V9(2) COMP-3.
013200     05  RMR-ES-PROPIETARIO           PIC X(01).
013300     05  RMR-ACTIVA                   PIC X(01).
013400     05  FILLER                       PIC X(20).
013500*
013600 FD  PRODUCT-MASTER.
013700 01  PRODUCT-MASTER-REC.
013800     05  PMR-PRODUCTO-ID               PIC S9(9) COMP-3.
013900     05  PMR-NOMBRE                    PIC X(100).
014000     05  PMR-DESCRIPCION               PIC X(500).
014100     05  PMR-CATEGORIA                 PIC X(50).
014200     05  PMR-VALOR-BASE                PIC S9(8)V9(2) COMP-3.
014300     05  PMR-CUANT-DEMANDA             PIC S9(3)V9(2) COMP-3.
014400     05  PMR-CALIF-CALIDAD             PIC S9(3)V9(2) COMP-3.
014500     05  PMR-REINO-ID                  PIC S9(9) COMP-3.
014600     05  PMR-ACTIVA                    PIC X(01).
014700     05  FILLER                        PIC X(20).
014800*
014900 FD  CONVERSION-REQUEST-IN.
015000     COPY V9WC070.
015100*
015200 FD  CONVERSION-RESPONSE-OUT.
015300     COPY V9WC080.
015400******************************************************************
015500*                                                                *
015600*         W O R K I N G   S T O R A G E   S E C T I O N          *
015700*                                                                *
015800******************************************************************
015900 WORKING-STORAGE SECTION.
016000******************************************************************
016100*         ITEMS DE NIVEL 77 - CONTADORES Y SWITCH INDEPENDIENTES *
016200******************************************************************
016300 77  WS-CONTADOR-LEIDOS           PIC S9(07) COMP VALUE ZEROS.
016400 77  WS-CONTADOR-ESCRITOS         PIC S9(07) COMP VALUE ZEROS.
016500 77  SW-TASA-ENCONTRADA           PIC X(01) VALUE 'N'.
016600     88  TASA-FUE-ENCONTRADA                 VALUE 'Y'.
016700     88  TASA-NO-FUE-ENCONTRADA              VALUE 'N'.
016800******************************************************************
016900*                COPYS DE CONSTANTES Y TABLAS MAESTRAS           *
017000******************************************************************
017100     COPY V9WC010.
017200     COPY V9WC020.
017300     COPY V9WC030.
017400     COPY V9WC040.
017500     COPY V9WC050.
017600     COPY V9WC060.
017700******************************************************************
017800*                  AREA DE VARIABLES AUXILIARES                  *
017900******************************************************************
018000 01  WS-VARIABLES-AUXILIARES.
018100     05  WS-PROGRAMA                  PIC X(08) VALUE 'V9C001'.
018200     05  WS-I                         PIC S9(04) COMP VALUE ZEROS.
018300     05  WS-J                         PIC S9(04) COMP VALUE ZEROS.
018400*
018500     05  WS-CURRENT-DATE.
018600         10  WS-FEC-DIA-AAAAMMDD      PIC X(08) VALUE SPACES.
018700         10  WS-HORA-DIA.
018800             15  WS-HH-DIA            PIC X(02) VALUE SPACES.
018900             15  WS-MM-DIA            PIC X(02) VALUE SPACES.
019000             15  WS-SS-DIA            PIC X(02) VALUE SPACES.
019100             15  WS-CS-DIA            PIC X(02) VALUE SPACES.
019200         10  FILLER                   PIC X(05).
019300     05  WS-FEC-DIA-R REDEFINES WS-FEC-DIA-AAAAMMDD.
019400         10  WS-FEC-HOY-CCYY          PIC 9(04).
019500         10  WS-FEC-HOY-MM            PIC 9(02).
019600         10  WS-FEC-HOY-DD            PIC 9(02).
019700*
019800******************************************************************
019900*               AREA DE TRABAJO DE LA CONVERSION                 *
020000******************************************************************
020100 01  WS-CONVERSION-TRABAJO.
020200     05  WS-DESDE-PREFIJO             PIC X(10).
020300     05  WS-HASTA-PREFIJO             PIC X(10).
020400     05  WS-PRODUCTO-ID               PIC S9(9) COMP-3.
020500     05  WS-REINO-ID                  PIC S9(9) COMP-3.
020600     05  WS-MONTO                     PIC S9(13)V9(2) COMP-3.
020700     05  WS-TASA-FINAL                PIC S9(6)V9(4) COMP-3.
020800     05  WS-MULTIPLICADOR-PRODUCTO    PIC S9(3)V9(2) COMP-3.
020900     05  WS-MONTO-CONVERTIDO          PIC S9(13)V9(2) COMP-3.
021000     05  WS-PUNTERO-TASA              PIC S9(4) COMP.
021100     05  WS-PUNTERO-TASA-PROD         PIC S9(4) COMP.
021200     05  WS-PUNTERO-REINO             PIC S9(4) COMP.
021300     05  WS-PUNTERO-PRODUCTO          PIC S9(4) COMP.
021400     05  WS-BONO-REINO                PIC S9(1)V9(2) COMP-3.
021500     05  WS-RAZON-RECHAZO             PIC X(200).
021600******************************************************************
021700*          AREA DE TRABAJO DEL ANALISIS DE RIESGO                *
021800******************************************************************
021900 01  WS-RIESGO-TRABAJO.
022000     05  WS-TASA-REFERENCIA           PIC S9(3)V9(4) COMP-3.
022100     05  WS-VARIACION                 PIC S9(1)V9(4) COMP-3.
022200     05  WS-VARIACION-PCT             PIC S9(3)V9(1) COMP-3.
022300     05  WS-VARIACION-PCT-EDIT        PIC -ZZ9.9.
022400     05  WS-SCORE-RIESGO              PIC S9(1)V9(4) COMP-3.
022500     05  WS-MULTIPLICADOR-EDIT        PIC Z9.99.
022600******************************************************************
022700*        AREA DE TRABAJO DE LA TRANSACCION PENDIENTE             *
022800******************************************************************
022900 01  WS-TRANSACCION-PENDIENTE.
023000     05  WS-EXPIRA-CALC-NUM           PIC 9(14) VALUE ZEROS.
023100     05  WS-EXPIRA-CALC-R REDEFINES WS-EXPIRA-CALC-NUM.
023200         10  WS-EXP-CALC-CCYY         PIC 9(04).
023300         10  WS-EXP-CALC-MM           PIC 9(02).
023400         10  WS-EXP-CALC-DD           PIC 9(02).
023500         10  WS-EXP-CALC-HH           PIC 9(02).
023600         10  WS-EXP-CALC-MI           PIC 9(02).
023700         10  WS-EXP-CALC-SS           PIC 9(02).
023800     05  WS-CONTADOR-EDIT             PIC 9(04) VALUE ZEROS.
023900     05  WS-UUID-GENERADO.
024000         10  WS-UUID-PARTE-1          PIC X(08).
024100         10  WS-UUID-GUION-1          PIC X(01) VALUE '-'.
024200         10  WS-UUID-PARTE-2          PIC X(04).
024300         10  WS-UUID-GUION-2          PIC X(01) VALUE '-'.
024400         10  WS-UUID-PARTE-3          PIC X(04).
024500         10  WS-UUID-GUION-3          PIC X(01) VALUE '-'.
024600         10  WS-UUID-PARTE-4          PIC X(04).
024700         10  WS-UUID-GUION-4          PIC X(01) VALUE '-'.
024800         10  WS-UUID-PARTE-5          PIC X(12).
024900     05  WS-UUID-TEXTO REDEFINES WS-UUID-GENERADO
025000                                  PIC X(36).
025100******************************************************************
025200*                     AREA  DE  SWITCHES                         *
025300******************************************************************
025400 01  SW-SWITCHES-V9C001.
025500     05  SW-PRODUCTO-ENCONTRADO       PIC X(01) VALUE 'N'.
025600         88  PRODUCTO-FUE-ENCONTRADO            VALUE 'Y'.
025700         88  PRODUCTO-NO-FUE-ENCONTRADO         VALUE 'N'.
025800     05  SW-REINO-ENCONTRADO          PIC X(01) VALUE 'N'.
025900         88  REINO-FUE-ENCONTRADO                VALUE 'Y'.
026000         88  REINO-NO-FUE-ENCONTRADO             VALUE 'N'.
026100     05  FILLER                       PIC X(10).
026200******************************************************************
026300*                 AREA  DE  CODIGOS  DE  ESTADO                  *
026400******************************************************************
026500 01  WS-ARCHIVOS-ESTADO.
026600     05  WS-FS-CURRENCY               PIC X(02) VALUE '00'.
026700     05  WS-FS-TASA                   PIC X(02) VALUE '00'.
026800     05  WS-FS-TASA-PROD              PIC X(02) VALUE '00'.
026900     05  WS-FS-REINO                  PIC X(02) VALUE '00'.
027000     05  WS-FS-PRODUCTO               PIC X(02) VALUE '00'.
027100     05  WS-FS-SOLICITUD              PIC X(02) VALUE '00'.
027200     05  WS-FS-RESPUESTA              PIC X(02) VALUE '00'.
027300******************************************************************
027400*                                                                *
027500*           P R O C E D U R E      D I V I S I O N               *
027600*                                                                *
027700******************************************************************
027800 PROCEDURE DIVISION.
027900*
028000 MAINLINE.
028100*
028200     PERFORM 1000-INICIO
028300        THRU 1000-INICIO-EXIT
028400*
028500     PERFORM 1500-CARGA-TABLAS
028600        THRU 1500-CARGA-TABLAS-EXIT
028700*
028800     PERFORM 7000-PROCESA-SOLICITUDES
028900        THRU 7000-PROCESA-SOLICITUDES-EXIT
029000*
029100     PERFORM 6500-FIN
029200        THRU 6500-FIN-EXIT
029300*
029400     GOBACK
029500     .
029600******************************************************************
029700*                         1000-INICIO                            *
029800*      ABRE LOS ARCHIVOS MAESTROS Y LOS DE SOLICITUD/RESPUESTA   *
029900******************************************************************
030000 1000-INICIO.
030100*
030200     MOVE FUNCTION CURRENT-DATE       TO WS-CURRENT-DATE
030300     MOVE ZEROS                       TO WS-CONTADOR-LEIDOS
030400                                          WS-CONTADOR-ESCRITOS
030500*
030600     OPEN INPUT  CURRENCY-MASTER
030700     IF  WS-FS-CURRENCY NOT = '00'
030800         DISPLAY 'V9C001 - ERROR ABRIENDO CURRENCY-MASTER '
030900                 WS-FS-CURRENCY
031000         MOVE 91 TO RETURN-CODE
031100         STOP RUN
031200     END-IF
031300*
031400     OPEN INPUT  EXCHANGE-RATE-MASTER
031500     IF  WS-FS-TASA NOT = '00'
031600         DISPLAY 'V9C001 - ERROR ABRIENDO EXCHANGE-RATE-MASTER '
031700                 WS-FS-TASA
031800         MOVE 91 TO RETURN-CODE
031900         STOP RUN
032000     END-IF
032100*
032200     OPEN INPUT  PRODUCT-EXCHANGE-RATE-MASTER
032300     IF  WS-FS-TASA-PROD NOT = '00'
032400         DISPLAY 'V9C001 - ERROR ABRIENDO PRODUCT-EXCHANGE-RATE '
032500                 WS-FS-TASA-PROD
032600         MOVE 91 TO RETURN-CODE
032700         STOP RUN
032800     END-IF
032900*
033000     OPEN INPUT  KINGDOM-MASTER
033100     IF  WS-FS-REINO NOT = '00'
033200         DISPLAY 'V9C001 - ERROR ABRIENDO KINGDOM-MASTER '
033300                 WS-FS-REINO
033400         MOVE 91 TO RETURN-CODE
033500         STOP RUN
033600     END-IF
033700*
033800     OPEN INPUT  PRODUCT-MASTER
033900     IF  WS-FS-PRODUCTO NOT = '00'
034000         DISPLAY 'V9C001 - ERROR ABRIENDO PRODUCT-MASTER '
034100                 WS-FS-PRODUCTO
034200         MOVE 91 TO RETURN-CODE
034300         STOP RUN
034400     END-IF
034500*
034600     OPEN INPUT  CONVERSION-REQUEST-IN
034700     IF  WS-FS-SOLICITUD NOT = '00'
034800         DISPLAY 'V9C001 - ERROR ABRIENDO CONVERSION-REQUEST-IN '
034900                 WS-FS-SOLICITUD
035000         MOVE 91 TO RETURN-CODE
035100         STOP RUN
035200     END-IF
035300*
035400     OPEN OUTPUT CONVERSION-RESPONSE-OUT
035500     IF  WS-FS-RESPUESTA NOT = '00'
035600         DISPLAY 'V9C001 - ERROR ABRIENDO CONVERSION-RESPONSE '
035700                 WS-FS-RESPUESTA
035800         MOVE 91 TO RETURN-CODE
035900         STOP RUN
036000     END-IF
036100     .
036200 1000-INICIO-EXIT. EXIT.
036300******************************************************************
036400*                      1500-CARGA-TABLAS                         *
036500*    CARGA LOS CINCO MAESTROS EN TABLAS OCCURS, UNA SOLA VEZ     *
036600*    POR CORRIDA (EN ESTE BUILD NO SE DISPONE DE VSAM/ISAM).     *
036700******************************************************************
036800 1500-CARGA-TABLAS.
036900*
037000     PERFORM 1510-CARGA-DIVISAS
037100        THRU 1510-CARGA-DIVISAS-EXIT
037200*
037300     PERFORM 1520-CARGA-TASAS
037400        THRU 1520-CARGA-TASAS-EXIT
037500*
037600     PERFORM 1530-CARGA-TASAS-PRODUCTO
037700        THRU 1530-CARGA-TASAS-PRODUCTO-EXIT
037800*
037900     PERFORM 1540-CARGA-REINOS
038000        THRU 1540-CARGA-REINOS-EXIT
038100*
038200     PERFORM 1550-CARGA-PRODUCTOS
038300        THRU 1550-CARGA-PRODUCTOS-EXIT
038400     .
038500 1500-CARGA-TABLAS-EXIT. EXIT.
038600*
038700 1510-CARGA-DIVISAS.
038800*
038900     MOVE ZEROS TO V9-DIV-TOTAL-REGISTROS
039000     READ CURRENCY-MASTER
039100         AT END GO TO 1510-CARGA-DIVISAS-EXIT
039200     END-READ
039300*
039400     PERFORM 1511-CARGA-UNA-DIVISA
039500        THRU 1511-CARGA-UNA-DIVISA-EXIT
039600        UNTIL WS-FS-CURRENCY = '10'
039700     .
039800 1510-CARGA-DIVISAS-EXIT. EXIT.
039900*
040000 1511-CARGA-UNA-DIVISA.
040100*
040200     ADD 1 TO V9-DIV-TOTAL-REGISTROS
040300     SET V9-DIV-IDX TO V9-DIV-TOTAL-REGISTROS
040400     MOVE CMR-PREFIJO      TO V9-DIV-PREFIJO(V9-DIV-IDX)
040500     MOVE CMR-NOMBRE       TO V9-DIV-NOMBRE(V9-DIV-IDX)
040600     MOVE CMR-DESCRIPCION  TO V9-DIV-DESCRIPCION(V9-DIV-IDX)
040700     MOVE CMR-ACTIVA       TO V9-DIV-ACTIVA(V9-DIV-IDX)
040800     READ CURRENCY-MASTER
040900         AT END SET WS-FS-CURRENCY TO '10'
041000     END-READ
041100     .
041200 1511-CARGA-UNA-DIVISA-EXIT. EXIT.
041300*
041400 1520-CARGA-TASAS.
041500*
041600     MOVE ZEROS TO V9-TAS-TOTAL-REGISTROS
041700     READ EXCHANGE-RATE-MASTER
041800         AT END GO TO 1520-CARGA-TASAS-EXIT
041900     END-READ
042000*
042100     PERFORM 1521-CARGA-UNA-TASA
042200        THRU 1521-CARGA-UNA-TASA-EXIT
042300        UNTIL WS-FS-TASA = '10'
042400     .
042500 1520-CARGA-TASAS-EXIT. EXIT.
042600*
042700 1521-CARGA-UNA-TASA.
042800*
042900     ADD 1 TO V9-TAS-TOTAL-REGISTROS
043000     SET V9-TAS-IDX TO V9-TAS-TOTAL-REGISTROS
043100     MOVE TMR-DESDE-PREFIJO
043200                        TO V9-TAS-DESDE-PREFIJO(V9-TAS-IDX)
043300     MOVE TMR-HASTA-PREFIJO
043400                        TO V9-TAS-HASTA-PREFIJO(V9-TAS-IDX)
043500     MOVE TMR-ACTIVA    TO V9-TAS-ACTIVA(V9-TAS-IDX)
043600     MOVE TMR-VALOR     TO V9-TAS-VALOR(V9-TAS-IDX)
043700     READ EXCHANGE-RATE-MASTER
043800         AT END SET WS-FS-TASA TO '10'
043900     END-READ
044000     .
044100 1521-CARGA-UNA-TASA-EXIT. EXIT.
044200*
044300 1530-CARGA-TASAS-PRODUCTO.
044400*
044500     MOVE ZEROS TO V9-TPR-TOTAL-REGISTROS
044600     READ PRODUCT-EXCHANGE-RATE-MASTER
044700         AT END GO TO 1530-CARGA-TASAS-PRODUCTO-EXIT
044800     END-READ
044900*
045000     PERFORM 1531-CARGA-UNA-TASA-PRODUCTO
045100        THRU 1531-CARGA-UNA-TASA-PRODUCTO-EXIT
045200        UNTIL WS-FS-TASA-PROD = '10'
045300     .
045400 1530-CARGA-TASAS-PRODUCTO-EXIT. EXIT.
045500*
045600 1531-CARGA-UNA-TASA-PRODUCTO.
045700*
045800     ADD 1 TO V9-TPR-TOTAL-REGISTROS
045900     SET V9-TPR-IDX TO V9-TPR-TOTAL-REGISTROS
046000     MOVE TPM-PRODUCTO-ID
046100                      TO V9-TPR-PRODUCTO-ID(V9-TPR-IDX)
046200     MOVE TPM-DESDE-PREFIJO
046300                      TO V9-TPR-DESDE-PREFIJO(V9-TPR-IDX)
046400     MOVE TPM-HASTA-PREFIJO
046500                      TO V9-TPR-HASTA-PREFIJO(V9-TPR-IDX)
046600     MOVE TPM-FECHA-EFECTIVA
046700                      TO V9-TPR-FECHA-EFECTIVA(V9-TPR-IDX)
046800     MOVE TPM-ACTIVA  TO V9-TPR-ACTIVA(V9-TPR-IDX)
046900     MOVE TPM-TASA-BASE
047000                      TO V9-TPR-TASA-BASE(V9-TPR-IDX)
047100     MOVE TPM-MULTIPLICADOR
047200                      TO V9-TPR-MULTIPLICADOR(V9-TPR-IDX)
047300     READ PRODUCT-EXCHANGE-RATE-MASTER
047400         AT END SET WS-FS-TASA-PROD TO '10'
047500     END-READ
047600     .
047700 1531-CARGA-UNA-TASA-PRODUCTO-EXIT. EXIT.
047800*
047900 1540-CARGA-REINOS.
048000*
048100     MOVE ZEROS TO V9-REI-TOTAL-REGISTROS
048200     READ KINGDOM-MASTER
048300         AT END GO TO 1540-CARGA-REINOS-EXIT
048400     END-READ
048500*
048600     PERFORM 1541-CARGA-UN-REINO
048700        THRU 1541-CARGA-UN-REINO-EXIT
048800        UNTIL WS-FS-REINO = '10'
048900     .
049000 1540-CARGA-REINOS-EXIT. EXIT.
049100*
049200 1541-CARGA-UN-REINO.
049300*
049400     ADD 1 TO V9-REI-TOTAL-REGISTROS
049500     SET V9-REI-IDX TO V9-REI-TOTAL-REGISTROS
049600     MOVE RMR-REINO-ID    TO V9-REI-REINO-ID(V9-REI-IDX)
049700     MOVE RMR-NOMBRE      TO V9-REI-NOMBRE(V9-REI-IDX)
049800     MOVE RMR-DESCRIPCION TO V9-REI-DESCRIPCION(V9-REI-IDX)
049900     MOVE RMR-TASA-CALIDAD
050000                       TO V9-REI-TASA-CALIDAD(V9-REI-IDX)
050100     MOVE RMR-ES-PROPIETARIO
050200                       TO V9-REI-ES-PROPIETARIO(V9-REI-IDX)
050300     MOVE RMR-ACTIVA   TO V9-REI-ACTIVA(V9-REI-IDX)
050400     READ KINGDOM-MASTER
050500         AT END SET WS-FS-REINO TO '10'
050600     END-READ
050700     .
050800 1541-CARGA-UN-REINO-EXIT. EXIT.
050900*
051000 1550-CARGA-PRODUCTOS.
051100*
051200     MOVE ZEROS TO V9-PRD-TOTAL-REGISTROS
051300     READ PRODUCT-MASTER
051400         AT END GO TO 1550-CARGA-PRODUCTOS-EXIT
051500     END-READ
051600*
051700     PERFORM 1551-CARGA-UN-PRODUCTO
051800        THRU 1551-CARGA-UN-PRODUCTO-EXIT
051900        UNTIL WS-FS-PRODUCTO = '10'
052000     .
052100 1550-CARGA-PRODUCTOS-EXIT. EXIT.
052200*
052300 1551-CARGA-UN-PRODUCTO.
052400*
052500     ADD 1 TO V9-PRD-TOTAL-REGISTROS
052600     SET V9-PRD-IDX TO V9-PRD-TOTAL-REGISTROS
052700     MOVE PMR-PRODUCTO-ID TO V9-PRD-PRODUCTO-ID(V9-PRD-IDX)
052800     MOVE PMR-NOMBRE      TO V9-PRD-NOMBRE(V9-PRD-IDX)
052900     MOVE PMR-DESCRIPCION TO V9-PRD-DESCRIPCION(V9-PRD-IDX)
053000     MOVE PMR-CATEGORIA   TO V9-PRD-CATEGORIA(V9-PRD-IDX)
053100     MOVE PMR-VALOR-BASE  TO V9-PRD-VALOR-BASE(V9-PRD-IDX)
053200     MOVE PMR-CUANT-DEMANDA
053300                      TO V9-PRD-CUANT-DEMANDA(V9-PRD-IDX)
053400     MOVE PMR-CALIF-CALIDAD
053500                      TO V9-PRD-CALIF-CALIDAD(V9-PRD-IDX)
053600     MOVE PMR-REINO-ID    TO V9-PRD-REINO-ID(V9-PRD-IDX)
053700     MOVE PMR-ACTIVA      TO V9-PRD-ACTIVA(V9-PRD-IDX)
053800     READ PRODUCT-MASTER
053900         AT END SET WS-FS-PRODUCTO TO '10'
054000     END-READ
054100     .
054200 1551-CARGA-UN-PRODUCTO-EXIT. EXIT.
054300******************************************************************
054400*                  7000-PROCESA-SOLICITUDES                      *
054500*      CICLO PRINCIPAL: UNA SOLICITUD DE CONVERSION A LA VEZ     *
054600******************************************************************
054700 7000-PROCESA-SOLICITUDES.
054800*
054900     PERFORM 7100-LEE-SOLICITUD
055000        THRU 7100-LEE-SOLICITUD-EXIT
055100*
055200     PERFORM 7200-PROCESA-UNA-SOLICITUD
055300        THRU 7200-PROCESA-UNA-SOLICITUD-EXIT
055400        UNTIL FIN-SOLICITUDES
055500     .
055600 7000-PROCESA-SOLICITUDES-EXIT. EXIT.
055700*
055800 7100-LEE-SOLICITUD.
055900*
056000     READ CONVERSION-REQUEST-IN
056100         AT END SET FIN-SOLICITUDES TO TRUE
056200     END-READ
056300*
056400     IF  NO-FIN-SOLICITUDES
056500         ADD 1 TO WS-CONTADOR-LEIDOS
056600     END-IF
056700     .
056800 7100-LEE-SOLICITUD-EXIT. EXIT.
056900*
057000 7200-PROCESA-UNA-SOLICITUD.
057100*
057200     SET SOLICITUD-NO-VALIDA        TO TRUE
057300     SET CONVERSION-SIN-PRODUCTO    TO TRUE
057400     INITIALIZE V9-RESPUESTA-CONVERSION
057500                WS-RAZON-RECHAZO
057600*
057700     PERFORM 2000-VALIDA-SOLICITUD
057800        THRU 2000-VALIDA-SOLICITUD-EXIT
057900*
058000     IF  SOLICITUD-ES-VALIDA
058100         PERFORM 2500-SELECCIONA-ESTRATEGIA
058200            THRU 2500-SELECCIONA-ESTRATEGIA-EXIT
058300     ELSE
058400         MOVE 'NOT_APPROVED'         TO RSC-ESTADO
058500         MOVE WS-RAZON-RECHAZO       TO RSC-RAZON
058600         MOVE 'N'                    TO RSC-PUEDE-PROCEDER
058700         MOVE 'N'                    TO RSC-REQUIERE-APROBACION
058800     END-IF
058900*
059000     PERFORM 6000-ESCRIBE-RESPUESTA
059100        THRU 6000-ESCRIBE-RESPUESTA-EXIT
059200*
059300     PERFORM 7100-LEE-SOLICITUD
059400        THRU 7100-LEE-SOLICITUD-EXIT
059500     .
059600 7200-PROCESA-UNA-SOLICITUD-EXIT. EXIT.
059700******************************************************************
059800*                     2000-VALIDA-SOLICITUD                      *
059900*   VALIDA DIVISA ORIGEN Y DIVISA DESTINO DE LA SOLICITUD -      *
060000*   REQUERIDAS Y DISTINTAS ENTRE SI.                             *
060100******************************************************************
060200 2000-VALIDA-SOLICITUD.
060300*
060400     MOVE SCV-DESDE-PREFIJO          TO WS-DESDE-PREFIJO
060500     MOVE SCV-HASTA-PREFIJO          TO WS-HASTA-PREFIJO
060600     MOVE SCV-PRODUCTO-ID            TO WS-PRODUCTO-ID
060700     MOVE SCV-REINO-ID               TO WS-REINO-ID
060800     MOVE SCV-MONTO                  TO WS-MONTO
060900*
061000     MOVE SCV-DESDE-PREFIJO          TO RSC-DESDE-PREFIJO
061100     MOVE SCV-HASTA-PREFIJO          TO RSC-HASTA-PREFIJO
061200*
061300     IF  WS-DESDE-PREFIJO = SPACES OR LOW-VALUE
061400         MOVE 'Codigo de divisa origen es obligatorio'
061500                                      TO WS-RAZON-RECHAZO
061600     ELSE IF WS-HASTA-PREFIJO = SPACES OR LOW-VALUE
061700         MOVE 'Codigo de divisa destino es obligatorio'
061800                                      TO WS-RAZON-RECHAZO
061900     ELSE IF WS-DESDE-PREFIJO = WS-HASTA-PREFIJO
062000         MOVE 'Divisa origen y destino no pueden ser iguales'
062100                                      TO WS-RAZON-RECHAZO
062200     ELSE
062300         SET SOLICITUD-ES-VALIDA      TO TRUE
062400     END-IF
062500     END-IF
062600     END-IF
062700*
062800     IF  WS-PRODUCTO-ID > 0
062900         SET CONVERSION-TIENE-PRODUCTO TO TRUE
063000     END-IF
063100     .
063200 2000-VALIDA-SOLICITUD-EXIT. EXIT.
063300******************************************************************
063400*                  2500-SELECCIONA-ESTRATEGIA                    *
063500*   SELECCIONA LA ESTRATEGIA DE TASA SEGUN PRODUCTO-ID -         *
063600*   LA ESTRATEGIA DE PRODUCTO TIENE PRIORIDAD SOBRE LA           *
063700*   ESTANDAR CUANDO HAY UN PRODUCTO-ID MAYOR QUE CERO            *
063800*   (RESUELTO AQUI CON EVALUATE, SIN TABLA DE ESTRATEGIAS).      *
063900******************************************************************
064000 2500-SELECCIONA-ESTRATEGIA.
064100*
064200     EVALUATE TRUE
064300         WHEN CONVERSION-TIENE-PRODUCTO
064400             PERFORM 3500-ESTRATEGIA-PRODUCTO
064500                THRU 3500-ESTRATEGIA-PRODUCTO-EXIT
064600         WHEN OTHER
064700             PERFORM 3000-ESTRATEGIA-ESTANDAR
064800                THRU 3000-ESTRATEGIA-ESTANDAR-EXIT
064900     END-EVALUATE
065000     .
065100 2500-SELECCIONA-ESTRATEGIA-EXIT. EXIT.
065200******************************************************************
065300*                   3000-ESTRATEGIA-ESTANDAR                     *
065400*   APLICA SOLO LA TASA VIGENTE, SIN BONOS DE REINO NI DE        *
065500*   PRODUCTO.                                                    *
065600******************************************************************
065700 3000-ESTRATEGIA-ESTANDAR.
065800*
065900     PERFORM 3100-BUSCA-TASA-VIGENTE
066000        THRU 3100-BUSCA-TASA-VIGENTE-EXIT
066100*
066200     IF  TASA-NO-FUE-ENCONTRADA
066300         MOVE 'NOT_APPROVED'          TO RSC-ESTADO
066400         MOVE ME-TASA-NO-ENCONTRADA   TO RSC-RAZON
066500         MOVE 'N'                     TO RSC-PUEDE-PROCEDER
066600         MOVE 'N'                     TO RSC-REQUIERE-APROBACION
066700     ELSE
066800         COMPUTE WS-MONTO-CONVERTIDO ROUNDED =
066900                 WS-MONTO * WS-TASA-FINAL
067000*
067100         PERFORM 5000-ANALIZA-RIESGO
067200            THRU 5000-ANALIZA-RIESGO-EXIT
067300     END-IF
067400     .
067500 3000-ESTRATEGIA-ESTANDAR-EXIT. EXIT.
067600*
067700 3100-BUSCA-TASA-VIGENTE.
067800*
067900     SET TASA-NO-FUE-ENCONTRADA       TO TRUE
068000     SET V9-TAS-IDX TO 1
068100     SEARCH V9-TAS-ENTRADA
068200         AT END SET TASA-NO-FUE-ENCONTRADA TO TRUE
068300         WHEN V9-TAS-DESDE-PREFIJO(V9-TAS-IDX) = WS-DESDE-PREFIJO
068400          AND V9-TAS-HASTA-PREFIJO(V9-TAS-IDX) = WS-HASTA-PREFIJO
068500          AND V9-TAS-ES-ACTIVA(V9-TAS-IDX)
068600             SET TASA-FUE-ENCONTRADA   TO TRUE
068700             MOVE V9-TAS-VALOR(V9-TAS-IDX) TO WS-TASA-FINAL
068800             MOVE CT-MULTIPLICADOR-SIN-BONO
068900                                     TO WS-MULTIPLICADOR-PRODUCTO
069000     END-SEARCH
069100     .
069200 3100-BUSCA-TASA-VIGENTE-EXIT. EXIT.
069300******************************************************************
069400*                   3500-ESTRATEGIA-PRODUCTO                     *
069500*   LA TASA POR PRODUCTO, CUANDO EXISTE, SOBRESCRIBE LA          *
069600*   TASA BASE Y APORTA SU PROPIO MULTIPLICADOR.                  *
069700*   APORTA SU PROPIO MULTIPLICADOR.                              *
069800******************************************************************
069900 3500-ESTRATEGIA-PRODUCTO.
070000*
070100     PERFORM 3100-BUSCA-TASA-VIGENTE
070200        THRU 3100-BUSCA-TASA-VIGENTE-EXIT
070300*
070400     IF  TASA-NO-FUE-ENCONTRADA
070500         MOVE 'NOT_APPROVED'              TO RSC-ESTADO
070600         MOVE ME-TASA-BASE-NO-ENCONTRADA  TO RSC-RAZON
070700         MOVE 'N'                     TO RSC-PUEDE-PROCEDER
070800         MOVE 'N'                     TO RSC-REQUIERE-APROBACION
070900     ELSE
071000         PERFORM 3600-BUSCA-TASA-PRODUCTO
071100            THRU 3600-BUSCA-TASA-PRODUCTO-EXIT
071200*
071300         COMPUTE WS-MONTO-CONVERTIDO ROUNDED =
071400                 WS-MONTO * WS-TASA-FINAL
071500                                     * WS-MULTIPLICADOR-PRODUCTO
071600*
071700         PERFORM 5000-ANALIZA-RIESGO
071800            THRU 5000-ANALIZA-RIESGO-EXIT
071900     END-IF
072000     .
072100 3500-ESTRATEGIA-PRODUCTO-EXIT. EXIT.
072200*
072300 3600-BUSCA-TASA-PRODUCTO.
072400*
072500     SET TASA-PRODUCTO-NO-HALLADA     TO TRUE
072600     SET V9-TPR-IDX TO 1
072700     SEARCH V9-TPR-ENTRADA
072800         AT END SET TASA-PRODUCTO-NO-HALLADA TO TRUE
072900         WHEN V9-TPR-PRODUCTO-ID(V9-TPR-IDX)  = WS-PRODUCTO-ID
073000          AND V9-TPR-DESDE-PREFIJO(V9-TPR-IDX) = WS-DESDE-PREFIJO
073100          AND V9-TPR-HASTA-PREFIJO(V9-TPR-IDX) = WS-HASTA-PREFIJO
073200          AND V9-TPR-ES-ACTIVA(V9-TPR-IDX)
073300             SET TASA-PRODUCTO-HALLADA TO TRUE
073400             MOVE V9-TPR-TASA-BASE(V9-TPR-IDX)  TO WS-TASA-FINAL
073500             MOVE V9-TPR-MULTIPLICADOR(V9-TPR-IDX)
073600                                    TO WS-MULTIPLICADOR-PRODUCTO
073700     END-SEARCH
073800     .
073900 3600-BUSCA-TASA-PRODUCTO-EXIT. EXIT.
074000******************************************************************
074100*               4000-CALCULA-CONVERSION-DIVISA                   *
074200*   CALCULO COMPLETO DE CONVERSION DE DIVISA CON BONO DE         *
074300*   REINO. SE CONSERVA COMO RUTINA PROPIA PARA REFERENCIA;       *
074400*   NO FORMA PARTE DE LA CADENA VIVA (VER EL LOG DE              *
074500*   MODIFICACIONES, ENTRADA V9-0061).                            *
074600******************************************************************
074700 4000-CALCULA-CONVERSION-DIVISA.
074800*
074900     PERFORM 3700-BUSCA-REINO
075000        THRU 3700-BUSCA-REINO-EXIT
075100*
075200     IF  REINO-FUE-ENCONTRADO
075300         AND V9-REI-ES-REINO-CASA(WS-PUNTERO-REINO)
075400         MOVE CT-BONO-REINO-PROPIO    TO WS-BONO-REINO
075500     ELSE
075600         MOVE CT-MULTIPLICADOR-SIN-BONO TO WS-BONO-REINO
075700     END-IF
075800*
075900     IF  REINO-FUE-ENCONTRADO
076000         COMPUTE WS-MONTO-CONVERTIDO ROUNDED =
076100                 WS-MONTO * WS-TASA-FINAL
076200                 * V9-REI-TASA-CALIDAD(WS-PUNTERO-REINO)
076300                 * WS-BONO-REINO
076400     ELSE
076500         COMPUTE WS-MONTO-CONVERTIDO ROUNDED =
076600                 WS-MONTO * WS-TASA-FINAL
076700     END-IF
076800     .
076900 4000-CALCULA-CONVERSION-DIVISA-EXIT. EXIT.
077000******************************************************************
077100*              4500-CALCULA-CONVERSION-PRODUCTO                  *
077200*   CALCULO COMPLETO DE CONVERSION DE PRODUCTO CON DEMANDA,      *
077300*   CALIDAD, CALIDAD DE REINO Y BONO DE REINO PROPIETARIO.       *
077400*   RUTINA DE REFERENCIA, FUERA DE LA CADENA VIVA (VER           *
077500*   3500-ESTRATEGIA-PRODUCTO, QUE ES LA QUE SE USA).             *
077600******************************************************************
077700 4500-CALCULA-CONVERSION-PRODUCTO.
077800*
077900     PERFORM 3700-BUSCA-REINO
078000        THRU 3700-BUSCA-REINO-EXIT
078100*
078200     IF  REINO-FUE-ENCONTRADO
078300         AND V9-REI-ES-REINO-CASA(WS-PUNTERO-REINO)
078400         MOVE CT-BONO-REINO-PROPIO    TO WS-BONO-REINO
078500     ELSE
078600         MOVE CT-MULTIPLICADOR-SIN-BONO TO WS-BONO-REINO
078700     END-IF
078800*
078900     IF  REINO-FUE-ENCONTRADO AND PRODUCTO-FUE-ENCONTRADO
079000         COMPUTE WS-MONTO-CONVERTIDO ROUNDED =
079100                 WS-MONTO * WS-TASA-FINAL
079200                 * WS-MULTIPLICADOR-PRODUCTO
079300                 * V9-PRD-CUANT-DEMANDA(WS-PUNTERO-PRODUCTO)
079400                 * V9-PRD-CALIF-CALIDAD(WS-PUNTERO-PRODUCTO)
079500                 * V9-REI-TASA-CALIDAD(WS-PUNTERO-REINO)
079600                 * WS-BONO-REINO
079700     ELSE
079800         COMPUTE WS-MONTO-CONVERTIDO ROUNDED =
079900                 WS-MONTO * WS-TASA-FINAL
080000                 * WS-MULTIPLICADOR-PRODUCTO
080100     END-IF
080200     .
080300 4500-CALCULA-CONVERSION-PRODUCTO-EXIT. EXIT.
080400*
080500 3700-BUSCA-REINO.
080600*
080700     SET REINO-NO-FUE-ENCONTRADO      TO TRUE
080800     SET V9-REI-IDX TO 1
080900     SEARCH V9-REI-ENTRADA
081000         AT END SET REINO-NO-FUE-ENCONTRADO TO TRUE
081100         WHEN V9-REI-REINO-ID(V9-REI-IDX) = WS-REINO-ID
081200             SET REINO-FUE-ENCONTRADO TO TRUE
081300             SET WS-PUNTERO-REINO TO V9-REI-IDX
081400     END-SEARCH
081500     .
081600 3700-BUSCA-REINO-EXIT. EXIT.
081700******************************************************************
081800*                      5000-ANALIZA-RIESGO                       *
081900*   VARIACION CONTRA LA TASA DE REFERENCIA, SCORE DE RIESGO      *
082000*   Y AJUSTE POR MULTIPLICADOR ALTO.                             *
082100*   ALTO.                                                        *
082200******************************************************************
082300 5000-ANALIZA-RIESGO.
082400*
082500     EVALUATE TRUE
082600         WHEN WS-DESDE-PREFIJO = CT-PREFIJO-ORO
082700          AND WS-HASTA-PREFIJO = CT-PREFIJO-TIB
082800             MOVE CT-TASA-REF-ORO-TIB  TO WS-TASA-REFERENCIA
082900         WHEN WS-DESDE-PREFIJO = CT-PREFIJO-TIB
083000          AND WS-HASTA-PREFIJO = CT-PREFIJO-ORO
083100             MOVE CT-TASA-REF-TIB-ORO  TO WS-TASA-REFERENCIA
083200         WHEN OTHER
083300             MOVE CT-TASA-REF-DEFECTO  TO WS-TASA-REFERENCIA
083400     END-EVALUATE
083500*
083600     IF  WS-TASA-REFERENCIA = 0
083700         MOVE 0                        TO WS-VARIACION
083800     ELSE
083900         COMPUTE WS-VARIACION ROUNDED =
084000             (WS-TASA-FINAL - WS-TASA-REFERENCIA)
084100             / WS-TASA-REFERENCIA
084200     END-IF
084300*
084400     IF  WS-VARIACION < 0
084500         COMPUTE WS-SCORE-RIESGO = WS-VARIACION * -1
084600     ELSE
084700         MOVE WS-VARIACION             TO WS-SCORE-RIESGO
084800     END-IF
084900*
085000     IF  WS-SCORE-RIESGO > CT-RIESGO-MAXIMO
085100         MOVE CT-RIESGO-MAXIMO          TO WS-SCORE-RIESGO
085200     END-IF
085300*
085400     IF  WS-MULTIPLICADOR-PRODUCTO >
085500             CT-MULTIPLICADOR-PRODUCTO-ALTO
085600         ADD CT-RIESGO-AJUSTE-MULT-ALTO TO WS-SCORE-RIESGO
085700     END-IF
085800*
085900     COMPUTE WS-VARIACION-PCT ROUNDED = WS-VARIACION * 100
086000     MOVE WS-VARIACION-PCT              TO WS-VARIACION-PCT-EDIT
086100     MOVE WS-MULTIPLICADOR-PRODUCTO      TO WS-MULTIPLICADOR-EDIT
086200*
086300     PERFORM 5400-CLASIFICA-RIESGO
086400        THRU 5400-CLASIFICA-RIESGO-EXIT
086500     .
086600 5000-ANALIZA-RIESGO-EXIT. EXIT.
086700******************************************************************
086800*                   5400-CLASIFICA-RIESGO                        *
086900*   CLASIFICA EN NOT_APPROVED / WARNING / REQUESTED SEGUN LOS    *
087000*   UMBRALES CT-RIESGO-NO-APROBADO (0.7) Y CT-RIESGO-ADVERTENCIA *
087100*   (0.4). SI QUEDA REQUESTED, ARMA LA TRANSACCION PENDIENTE.    *
087200******************************************************************
087300 5400-CLASIFICA-RIESGO.
087400*
087500     MOVE WS-MONTO-CONVERTIDO           TO RSC-MONTO-CONVERTIDO
087600     MOVE WS-TASA-FINAL                  TO RSC-TASA-APLICADA
087700     MOVE WS-SCORE-RIESGO                TO RSC-SCORE-RIESGO
087800     MOVE SPACES                         TO RSC-ADVERTENCIA-1
087900                                             RSC-ADVERTENCIA-2
088000                                             RSC-RECOMENDACION-1
088100                                             RSC-RECOMENDACION-2
088200*
088300     EVALUATE TRUE
088400         WHEN WS-SCORE-RIESGO > CT-RIESGO-NO-APROBADO
088500             MOVE 'NOT_APPROVED'         TO RSC-ESTADO
088600             STRING 'Tasa muy desfavorable ('
088700                    WS-VARIACION-PCT-EDIT DELIMITED BY SIZE
088800                    '% de variacion)'     DELIMITED BY SIZE
088900                    INTO RSC-RAZON
089000             MOVE 'N'                 TO RSC-PUEDE-PROCEDER
089100             MOVE 'N'                 TO RSC-REQUIERE-APROBACION
089200             MOVE 'Tasa anormalmente desfavorable'
089300                                           TO RSC-ADVERTENCIA-1
089400             IF  WS-MULTIPLICADOR-PRODUCTO NOT = 1.00
089500                 STRING 'Multiplicador aplicado: '
089600                        WS-MULTIPLICADOR-EDIT DELIMITED BY SIZE
089700                        INTO RSC-ADVERTENCIA-2
089800             END-IF
089900             MOVE 'Espere un mejor momento para convertir'
090000                                           TO RSC-RECOMENDACION-1
090100*
090200         WHEN WS-SCORE-RIESGO > CT-RIESGO-ADVERTENCIA
090300             MOVE 'WARNING'               TO RSC-ESTADO
090400             STRING 'Tasa fuera de lo normal ('
090500                    WS-VARIACION-PCT-EDIT DELIMITED BY SIZE
090600                    '% de variacion)'     DELIMITED BY SIZE
090700                    INTO RSC-RAZON
090800             MOVE 'Y'                  TO RSC-PUEDE-PROCEDER
090900             MOVE 'Y'                  TO RSC-REQUIERE-APROBACION
091000             MOVE 'Tasa elevada'            TO RSC-ADVERTENCIA-1
091100             IF  WS-MULTIPLICADOR-PRODUCTO NOT = 1.00
091200                 STRING 'Multiplicador aplicado: '
091300                        WS-MULTIPLICADOR-EDIT DELIMITED BY SIZE
091400                        INTO RSC-ADVERTENCIA-2
091500             END-IF
091600             MOVE 'Confirme que el valor esta correcto'
091700                                           TO RSC-RECOMENDACION-1
091800*
091900         WHEN OTHER
092000             MOVE 'REQUESTED'              TO RSC-ESTADO
092100             MOVE 'Transaccion aprobada, espera confirmacion'
092200                                           TO RSC-RAZON
092300             MOVE 'Y'                  TO RSC-PUEDE-PROCEDER
092400             MOVE 'Y'                  TO RSC-REQUIERE-APROBACION
092500             MOVE 'Confirme la transaccion para finalizar'
092600                                           TO RSC-RECOMENDACION-1
092700             MOVE 'La transaccion expira en 30 minutos'
092800                                           TO RSC-RECOMENDACION-2
092900             PERFORM 5800-ARMA-TRANSACCION-PENDIENTE
093000                THRU 5800-ARMA-TRANSACCION-PENDIENTE-EXIT
093100     END-EVALUATE
093200     .
093300 5400-CLASIFICA-RIESGO-EXIT. EXIT.
093400******************************************************************
093500*             5800-ARMA-TRANSACCION-PENDIENTE                    *
093600*   GENERA EL TRANSACTION-ID Y CALCULA EXPIRES-AT = AHORA + 30   *
093700*   MINUTOS PARA LA TRANSACCION REQUESTED.                       *
093800******************************************************************
093900 5800-ARMA-TRANSACCION-PENDIENTE.
094000*
094100     ADD 1 TO WS-CONTADOR-ESCRITOS
094200     MOVE WS-CONTADOR-ESCRITOS           TO WS-CONTADOR-EDIT
094300*
094400     MOVE WS-FEC-DIA-AAAAMMDD             TO WS-UUID-PARTE-1
094500     STRING WS-HH-DIA DELIMITED BY SIZE
094600            WS-MM-DIA DELIMITED BY SIZE
094700            INTO WS-UUID-PARTE-2
094800     STRING WS-SS-DIA DELIMITED BY SIZE
094900            WS-CS-DIA DELIMITED BY SIZE
095000            INTO WS-UUID-PARTE-3
095100     MOVE WS-CONTADOR-EDIT                TO WS-UUID-PARTE-4
095200     MOVE SCV-TRANSACCION-ID(1:12)         TO WS-UUID-PARTE-5
095300     MOVE WS-UUID-TEXTO                    TO RSC-TRANSACCION-ID
095400*
095500     MOVE WS-FEC-HOY-CCYY                 TO WS-EXP-CALC-CCYY
095600     MOVE WS-FEC-HOY-MM                   TO WS-EXP-CALC-MM
095700     MOVE WS-FEC-HOY-DD                    TO WS-EXP-CALC-DD
095800     MOVE WS-HH-DIA                        TO WS-EXP-CALC-HH
095900     MOVE WS-MM-DIA                        TO WS-EXP-CALC-MI
096000     ADD  CT-MINUTOS-EXPIRACION            TO WS-EXP-CALC-MI
096100     IF  WS-EXP-CALC-MI >= 60
096200         SUBTRACT 60 FROM WS-EXP-CALC-MI
096300         ADD 1 TO WS-EXP-CALC-HH
096400     END-IF
096500     MOVE WS-SS-DIA                        TO WS-EXP-CALC-SS
096600*
096700     MOVE WS-EXPIRA-CALC-NUM               TO RSC-EXPIRA-EN
096800     .
096900 5800-ARMA-TRANSACCION-PENDIENTE-EXIT. EXIT.
097000******************************************************************
097100*                    6000-ESCRIBE-RESPUESTA                      *
097200*   ESCRIBE UN REGISTRO DE CONVERSION-RESPONSE-OUT POR CADA      *
097300*   SOLICITUD LEIDA. EL SOURCE NO ACUMULA TOTALES DE CONTROL -   *
097400*   ES UNA CALIFICACION POR TRANSACCION, NO UN RESUMEN BATCH.    *
097500******************************************************************
097600 6000-ESCRIBE-RESPUESTA.
097700*
097800     WRITE V9-RESPUESTA-CONVERSION
097900     IF  WS-FS-RESPUESTA NOT = '00'
098000         DISPLAY 'V9C001 - ERROR ESCRIBIENDO RESPUESTA '
098100                 WS-FS-RESPUESTA
098200     END-IF
098300     .
098400 6000-ESCRIBE-RESPUESTA-EXIT. EXIT.
098500******************************************************************
098600*                         6500-FIN                               *
098700*            CIERRA ARCHIVOS Y TERMINA LA CORRIDA                *
098800******************************************************************
098900 6500-FIN.
099000*
099100     CLOSE CURRENCY-MASTER
099200           EXCHANGE-RATE-MASTER
099300           PRODUCT-EXCHANGE-RATE-MASTER
099400           KINGDOM-MASTER
099500           PRODUCT-MASTER
099600           CONVERSION-REQUEST-IN
099700           CONVERSION-RESPONSE-OUT
099800*
099900     DISPLAY 'V9C001 - SOLICITUDES LEIDAS: ' WS-CONTADOR-LEIDOS
100000     DISPLAY 'V9C001 - TRANSACCIONES PENDIENTES ARMADAS: '
100100             WS-CONTADOR-ESCRITOS
100200     .
100300 6500-FIN-EXIT. EXIT.
