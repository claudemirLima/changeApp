000100******************************************************************
000200*                      V9WC040  -  C O P Y                       *
000300*  APLICACION: V1 - MERCADO LIBRE DE DIVISAS. VENEZUELA.         *
000400*  DESCRIPCION: TABLA EN MEMORIA DEL MAESTRO DE TASAS DE CAMBIO  *
000500*               POR PRODUCTO (PRODUCT-EXCHANGE-RATE-MASTER).     *
000600*               SOBRESCRIBE LA TASA BASE CUANDO HAY UNA TASA     *
000700*               ESPECIFICA PARA EL PRODUCTO Y EL PAR DE DIVISAS. *
000800******************************************************************
000900*        L O G    D E   M O D I F I C A C I O N E S             *
001000******************************************************************
001100* 11/06/89  RMA    V9-0019   CREACION - TASAS POR PRODUCTO.      *
001200* 19/02/99  HCQ    V9-Y2K1   FECHA EFECTIVA PASA A CCYYMMDD      *
001300*                  DE 8 POSICIONES (ERA AAMMDD DE 6).            *
001400* 03/05/03  DCR    V9-0061   SE AGREGA MULTIPLICADOR DE PRODUCTO.*
001500******************************************************************
001600 01  V9-TABLA-TASAS-PRODUCTO.
001700     05  V9-TPR-TOTAL-REGISTROS      PIC S9(4)   COMP.
001800     05  V9-TPR-ENTRADA OCCURS 2000 TIMES
001900                        INDEXED BY V9-TPR-IDX.
002000         10  V9-TPR-PRODUCTO-ID      PIC S9(9)   COMP-3.
002100         10  V9-TPR-DESDE-PREFIJO    PIC X(10).
002200         10  V9-TPR-HASTA-PREFIJO    PIC X(10).
002300         10  V9-TPR-FECHA-EFECTIVA   PIC 9(08).
002400         10  V9-TPR-FECHA-EFECTIVA-R REDEFINES
002500             V9-TPR-FECHA-EFECTIVA.
002600             15  V9-TPR-FEC-EFEC-CCYY PIC 9(04).
002700             15  V9-TPR-FEC-EFEC-MM   PIC 9(02).
002800             15  V9-TPR-FEC-EFEC-DD   PIC 9(02).
002900         10  V9-TPR-ACTIVA           PIC X(01).
003000             88  V9-TPR-ES-ACTIVA               VALUE 'Y'.
003100             88  V9-TPR-ES-INACTIVA             VALUE 'N'.
003200         10  V9-TPR-TASA-BASE        PIC S9(6)V9(4) COMP-3.
003300         10  V9-TPR-MULTIPLICADOR    PIC S9(3)V9(2) COMP-3.
003400         10  FILLER                  PIC X(20).
