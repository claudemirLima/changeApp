000100******************************************************************
000200*                      V9WC020  -  C O P Y                       *
000300*  APLICACION: V1 - MERCADO LIBRE DE DIVISAS. VENEZUELA.         *
000400*  DESCRIPCION: TABLA EN MEMORIA DEL MAESTRO DE DIVISAS          *
000500*               (CURRENCY-MASTER). CARGADA UNA VEZ POR CORRIDA   *
000600*               DESDE EL ARCHIVO SECUENCIAL CURRENCY-MASTER Y    *
000700*               BUSCADA POR PREFIJO + INDICADOR DE ACTIVA.       *
000800******************************************************************
000900*        L O G    D E   M O D I F I C A C I O N E S             *
001000******************************************************************
001100* 14/03/87  JLP    V9-0002   CREACION DE LA TABLA DE DIVISAS.    *
001200* 09/05/92  RMA    V9-0021   SE AMPLIA DESCRIPCION A X(500).     *
001300* 19/02/99  HCQ    V9-Y2K1   REVISION Y2K - SIN CAMPOS DE FECHA. *
001400******************************************************************
001500 01  V9-TABLA-DIVISAS.
001600     05  V9-DIV-TOTAL-REGISTROS      PIC S9(4)   COMP.
001700     05  V9-DIV-ENTRADA OCCURS 500 TIMES
001800                        INDEXED BY V9-DIV-IDX.
001900         10  V9-DIV-PREFIJO          PIC X(10).
002000         10  V9-DIV-NOMBRE           PIC X(100).
002100         10  V9-DIV-DESCRIPCION      PIC X(500).
002200         10  V9-DIV-ACTIVA           PIC X(01).
002300             88  V9-DIV-ES-ACTIVA              VALUE 'Y'.
002400             88  V9-DIV-ES-INACTIVA            VALUE 'N'.
002500         10  FILLER                  PIC X(20).
