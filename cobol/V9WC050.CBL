000100******************************************************************
000200*                      V9WC050  -  C O P Y                       *
000300*  APLICACION: V1 - MERCADO LIBRE DE DIVISAS. VENEZUELA.         *
000400*  DESCRIPCION: TABLA EN MEMORIA DEL MAESTRO DE REINOS           *
000500*               (KINGDOM-MASTER). EL REINO PROPIETARIO (CASA)    *
000600*               RECIBE EL BONO CT-BONO-REINO-PROPIO.             *
000700******************************************************************
000800*        L O G    D E   M O D I F I C A C I O N E S             *
000900******************************************************************
001000* 14/03/87  JLP    V9-0004   CREACION DE LA TABLA DE REINOS.     *
001100* 21/11/90  JLP    V9-0033   SE AGREGA INDICADOR DE REINO        *
001200*                  PROPIETARIO (IS-OWNER).                      *
001300* 19/02/99  HCQ    V9-Y2K1   REVISION Y2K - SIN CAMPOS DE FECHA. *
001400******************************************************************
001500 01  V9-TABLA-REINOS.
001600     05  V9-REI-TOTAL-REGISTROS      PIC S9(4)   COMP.
001700     05  V9-REI-ENTRADA OCCURS 200 TIMES
001800                        INDEXED BY V9-REI-IDX.
001900         10  V9-REI-REINO-ID         PIC S9(9)   COMP-3.
002000         10  V9-REI-NOMBRE           PIC X(100).
002100         10  V9-REI-DESCRIPCION      PIC X(500).
002200         10  V9-REI-TASA-CALIDAD     PIC S9(3)V9(2) COMP-3.
002300         10  V9-REI-ES-PROPIETARIO   PIC X(01).
002400             88  V9-REI-ES-REINO-CASA           VALUE 'Y'.
002500             88  V9-REI-NO-ES-REINO-CASA        VALUE 'N'.
002600         10  V9-REI-ACTIVA           PIC X(01).
002700             88  V9-REI-ES-ACTIVA               VALUE 'Y'.
002800             88  V9-REI-ES-INACTIVA             VALUE 'N'.
002900         10  FILLER                  PIC X(20).
