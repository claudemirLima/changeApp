000100******************************************************************
000200*                                                                *
000300*                      V9WC010  -  C O P Y                       *
000400*                                                                *
000500*  APLICACION: V1 - MERCADO LIBRE DE DIVISAS. VENEZUELA.         *
000600*                                                                *
000700*  DESCRIPCION: CONSTANTES DE NEGOCIO Y SWITCHES DEL MOTOR DE    *
000800*               CALIFICACION DE CONVERSIONES DE DIVISA/PRODUCTO  *
000900*               (BONOS DE REINO, UMBRALES DE RIESGO Y DE         *
001000*               CLASIFICACION DE PRODUCTOS Y REINOS).            *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500* FECHA     AUTOR  TICKET    DESCRIPCION                        *
001600*-----------------------------------------------------------------
001700* 14/03/87  JLP    V9-0001   CREACION DEL COPY DE CONSTANTES.    *
001800* 02/09/88  RMA    V9-0014   SE AGREGAN UMBRALES DE RIESGO.      *
001900* 21/11/90  JLP    V9-0033   UMBRAL DE MULTIPLICADOR ALTO (1.5). *
002000* 19/02/99  HCQ    V9-Y2K1   REVISION Y2K - SIN CAMPOS DE FECHA  *
002100*                  EN ESTE COPY, NO SE REQUIEREN CAMBIOS.        *
002200* 08/07/01  DCR    V9-0058   SE AGREGA BONO DE REINO PROPIETARIO *
002300*                  PARA PRODUCTOS (1.20).                       *
002400******************************************************************
002500******************************************************************
002600*                AREA DE CONSTANTES DE TASA DE REFERENCIA        *
002700******************************************************************
002800 01  CT-TASAS-REFERENCIA.
002900     05  CT-PREFIJO-ORO              PIC X(10)  VALUE 'ORO'.
003000     05  CT-PREFIJO-TIB               PIC X(10)  VALUE 'TIB'.
003100     05  CT-TASA-REF-ORO-TIB         PIC S9(3)V9(4) COMP-3
003200                                        VALUE 2.5000.
003300     05  CT-TASA-REF-TIB-ORO         PIC S9(3)V9(4) COMP-3
003400                                        VALUE 0.4000.
003500     05  CT-TASA-REF-DEFECTO         PIC S9(3)V9(4) COMP-3
003600                                        VALUE 1.0000.
003700     05  FILLER                      PIC X(10).
003800******************************************************************
003900*                AREA DE CONSTANTES DE BONOS Y MULTIPLICADORES   *
004000******************************************************************
004100 01  CT-BONOS-MULTIPLICADORES.
004200     05  CT-BONO-REINO-PROPIO        PIC S9(1)V9(2) COMP-3
004300                                        VALUE 1.10.
004400     05  CT-BONO-PRODUCTO-PROPIO     PIC S9(1)V9(2) COMP-3
004500                                        VALUE 1.20.
004600     05  CT-MULTIPLICADOR-SIN-BONO   PIC S9(1)V9(2) COMP-3
004700                                        VALUE 1.00.
004800     05  CT-MULTIPLICADOR-PRODUCTO-ALTO
004900                                     PIC S9(1)V9(2) COMP-3
005000                                        VALUE 1.50.
005100     05  FILLER                      PIC X(10).
005200******************************************************************
005300*                AREA DE CONSTANTES DE ANALISIS DE RIESGO        *
005400******************************************************************
005500 01  CT-RIESGO-CONSTANTES.
005600     05  CT-RIESGO-NO-APROBADO       PIC S9(1)V9(2) COMP-3
005700                                        VALUE 0.70.
005800     05  CT-RIESGO-ADVERTENCIA       PIC S9(1)V9(2) COMP-3
005900                                        VALUE 0.40.
006000     05  CT-RIESGO-AJUSTE-MULT-ALTO  PIC S9(1)V9(2) COMP-3
006100                                        VALUE 0.10.
006200     05  CT-RIESGO-MAXIMO            PIC S9(1)V9(2) COMP-3
006300                                        VALUE 1.00.
006400     05  CT-MINUTOS-EXPIRACION       PIC S9(3)      COMP
006500                                        VALUE +30.
006600     05  FILLER                      PIC X(10).
006700******************************************************************
006800*         AREA DE CONSTANTES DE CLASIFICACION DE PRODUCTOS       *
006900******************************************************************
007000 01  CT-CLASIFICA-PRODUCTO.
007100     05  CT-DEMANDA-ALTA             PIC S9(3)V9(2) COMP-3
007200                                        VALUE 2.00.
007300     05  CT-DEMANDA-BAJA             PIC S9(3)V9(2) COMP-3
007400                                        VALUE 0.50.
007500     05  CT-CALIDAD-ALTA-PRODUCTO    PIC S9(3)V9(2) COMP-3
007600                                        VALUE 2.00.
007700     05  CT-CALIDAD-BAJA-PRODUCTO    PIC S9(3)V9(2) COMP-3
007800                                        VALUE 0.50.
007900     05  FILLER                      PIC X(10).
008000******************************************************************
008100*         AREA DE CONSTANTES DE CLASIFICACION DE REINOS          *
008200******************************************************************
008300 01  CT-CLASIFICA-REINO.
008400     05  CT-CALIDAD-ALTA-REINO       PIC S9(3)V9(2) COMP-3
008500                                        VALUE 1.50.
008600     05  CT-CALIDAD-BAJA-REINO       PIC S9(3)V9(2) COMP-3
008700                                        VALUE 0.50.
008800     05  CT-CALIDAD-REINO-MINIMA     PIC S9(3)V9(2) COMP-3
008900                                        VALUE 0.10.
009000     05  CT-CALIDAD-REINO-MAXIMA     PIC S9(4)V9(2) COMP-3
009100                                        VALUE 10.00.
009200     05  FILLER                      PIC X(10).
009300******************************************************************
009400*         AREA DE CONSTANTES DE VALIDACION DE MAESTROS           *
009500******************************************************************
009600 01  CT-VALIDACION-MAESTROS.
009700     05  CT-LARGO-MIN-NOM-REINO      PIC S9(3)      COMP
009800                                        VALUE +2.
009900     05  CT-LARGO-MAX-NOM-REINO      PIC S9(3)      COMP
010000                                        VALUE +100.
010100     05  CT-LARGO-MAX-PREFIJO-DIV    PIC S9(3)      COMP
010200                                        VALUE +10.
010300     05  CT-LARGO-MAX-NOM-DIVISA     PIC S9(3)      COMP
010400                                        VALUE +100.
010500     05  FILLER                      PIC X(10).
010600******************************************************************
010700*                     AREA  DE  SWITCHES                         *
010800******************************************************************
010900 01  SW-SWITCHES-MOTOR.
011000     05  SW-FIN-SOLICITUDES          PIC X(01)   VALUE 'N'.
011100         88  FIN-SOLICITUDES                     VALUE 'S'.
011200         88  NO-FIN-SOLICITUDES                  VALUE 'N'.
011300     05  SW-SOLICITUD-VALIDA         PIC X(01)   VALUE 'N'.
011400         88  SOLICITUD-ES-VALIDA                 VALUE 'S'.
011500         88  SOLICITUD-NO-VALIDA                 VALUE 'N'.
011600     05  SW-TIENE-PRODUCTO           PIC X(01)   VALUE 'N'.
011700         88  CONVERSION-TIENE-PRODUCTO           VALUE 'S'.
011800         88  CONVERSION-SIN-PRODUCTO              VALUE 'N'.
011900     05  SW-TASA-PRODUCTO-HALLADA    PIC X(01)   VALUE 'N'.
012000         88  TASA-PRODUCTO-HALLADA                VALUE 'S'.
012100         88  TASA-PRODUCTO-NO-HALLADA             VALUE 'N'.
012200     05  FILLER                      PIC X(10).
012300******************************************************************
012400*                 AREA DE MENSAJES DE ERROR                      *
012500******************************************************************
012600 01  ME-MENSAJES-MOTOR.
012700     05  ME-TASA-NO-ENCONTRADA       PIC X(56)   VALUE
012800        'Tasa de cambio no encontrada para el periodo solicitado'.
012900     05  ME-TASA-BASE-NO-ENCONTRADA  PIC X(34)   VALUE
013000         'Tasa de cambio base no encontrada'.
013100     05  FILLER                      PIC X(10).
