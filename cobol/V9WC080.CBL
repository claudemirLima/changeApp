000100******************************************************************
000200*                      V9WC080  -  C O P Y                       *
000300*  APLICACION: V1 - MERCADO LIBRE DE DIVISAS. VENEZUELA.         *
000400*  DESCRIPCION: LAYOUT DE LA RESPUESTA DE CONVERSION             *
000500*               (CONVERSION-RESPONSE-OUT). UN REGISTRO POR      *
000600*               SOLICITUD PROCESADA, CON EL RESULTADO DEL        *
000700*               CALCULO Y DEL ANALISIS DE RIESGO.                *
000800******************************************************************
000900*        L O G    D E   M O D I F I C A C I O N E S             *
001000******************************************************************
001100* 14/03/87  JLP    V9-0006   CREACION DEL LAYOUT DE RESPUESTA.   *
001200* 02/09/88  RMA    V9-0015   SE AGREGAN RAZON Y SCORE DE RIESGO. *
001300* 21/11/90  JLP    V9-0033   SE AGREGAN ADVERTENCIAS Y           *
001400*                  RECOMENDACIONES (MAXIMO 2 C/U).              *
001500* 19/02/99  HCQ    V9-Y2K1   EXPIRES-AT A CCYYMMDDHHMMSS DE 14   *
001600*                  POSICIONES (ERA AAMMDDHHMMSS DE 12).          *
001700* 08/07/01  DCR    V9-0058   SE AGREGAN TRANSACCION-ID Y         *
001800*                  EXPIRES-AT PARA TRANSACCIONES PENDIENTES.    *
001900******************************************************************
002000 01  V9-RESPUESTA-CONVERSION.
002100     05  RSC-MONTO-CONVERTIDO        PIC S9(13)V9(2) COMP-3.
002200     05  RSC-TASA-APLICADA           PIC S9(6)V9(4) COMP-3.
002300     05  RSC-DESDE-PREFIJO           PIC X(10).
002400     05  RSC-HASTA-PREFIJO           PIC X(10).
002500     05  RSC-ESTADO                  PIC X(12).
002600         88  RSC-ESTADO-SOLICITADA          VALUE 'REQUESTED'.
002700         88  RSC-ESTADO-APROBADA            VALUE 'APPROVED'.
002800         88  RSC-ESTADO-NO-APROBADA         VALUE 'NOT_APPROVED'.
002900         88  RSC-ESTADO-ADVERTENCIA         VALUE 'WARNING'.
003000     05  RSC-RAZON                   PIC X(200).
003100     05  RSC-SCORE-RIESGO            PIC S9(1)V9(4) COMP-3.
003200     05  RSC-PUEDE-PROCEDER          PIC X(01).
003300         88  RSC-SI-PUEDE-PROCEDER          VALUE 'Y'.
003400         88  RSC-NO-PUEDE-PROCEDER          VALUE 'N'.
003500     05  RSC-REQUIERE-APROBACION     PIC X(01).
003600         88  RSC-SI-REQUIERE-APROBAC        VALUE 'Y'.
003700         88  RSC-NO-REQUIERE-APROBAC        VALUE 'N'.
003800     05  RSC-ADVERTENCIA-1           PIC X(100).
003900     05  RSC-ADVERTENCIA-2           PIC X(100).
004000     05  RSC-RECOMENDACION-1         PIC X(100).
004100     05  RSC-RECOMENDACION-2         PIC X(100).
004200     05  RSC-TRANSACCION-ID          PIC X(36).
004300     05  RSC-EXPIRA-EN               PIC 9(14).
004400     05  RSC-EXPIRA-EN-R REDEFINES RSC-EXPIRA-EN.
004500         10  RSC-EXP-CCYY            PIC 9(04).
004600         10  RSC-EXP-MM              PIC 9(02).
004700         10  RSC-EXP-DD              PIC 9(02).
004800         10  RSC-EXP-HH              PIC 9(02).
004900         10  RSC-EXP-MI              PIC 9(02).
005000         10  RSC-EXP-SS              PIC 9(02).
005100     05  FILLER                      PIC X(25).
