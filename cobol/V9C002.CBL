000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V9C002                                              *
000400*                                                                *
000500*  FECHA CREACION: 02/09/1988                                    *
000600*                                                                *
000700*  AUTOR: R.M. AZUAJE  (FACTORIA)                                *
000800*                                                                *
000900*  APLICACION: V1 - MERCADO LIBRE DE DIVISAS. VENEZUELA.         *
001000*                                                                *
001100*  DESCRIPCION: DIVCLASF - VALIDACION DE LOS MAESTROS DE         *
001200*               DIVISAS, TASAS, TASAS POR PRODUCTO Y REINOS, Y   *
001300*               CLASIFICACION DE REINOS Y PRODUCTOS SEGUN LOS    *
001400*               UMBRALES DE DEMANDA Y CALIDAD. CALCULA EL VALOR  *
001500*               FINAL CALIFICADO DE CADA PRODUCTO.               *
001600*                                                                *
001700******************************************************************
001800*        L O G    D E   M O D I F I C A C I O N E S             *
001900******************************************************************
002000* FECHA     AUTOR  TICKET    DESCRIPCION                        *
002100*-----------------------------------------------------------------
002200* 02/09/88  RMA    V9-0014   VERSION INICIAL - VALIDACION DE     *
002300*                  DIVISAS, TASAS Y REINOS.                      *
002400* 11/06/89  RMA    V9-0019   SE AGREGA LA CLASIFICACION DE       *
002500*                  PRODUCTOS Y EL CALCULO DEL VALOR FINAL        *
002600*                  CALIFICADO (DEMANDA/CALIDAD/REINO).           *
002700* 21/11/90  JLP    V9-0033   SE AGREGA LA CLASIFICACION DE       *
002800*                 REINOS (CALIDAD ALTA/BAJA, REINO PROPIETARIO). *
002900* 19/02/99  HCQ    V9-Y2K1   REVISION Y2K: FECHA EFECTIVA DE     *
003000*                  TASA POR PRODUCTO A CCYYMMDD DE 8 POSICIONES. *
003100* 03/05/03  DCR    V9-0061   SE AJUSTAN LOS CONTADORES DE        *
003200*                  CLASIFICACION PARA EL RESUMEN FINAL.          *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500*
003600 PROGRAM-ID.    V9C002.
003700 AUTHOR.        R.M. AZUAJE.
003800 INSTALLATION.  FACTORIA - SISTEMAS MERCADO LIBRE DE DIVISAS.
003900 DATE-WRITTEN.  02/09/1988.
004000 DATE-COMPILED.
004100 SECURITY.      USO INTERNO - CONFIDENCIAL. SOLO PERSONAL DE
004200                 SISTEMAS MERCADO LIBRE DE DIVISAS.
004300******************************************************************
004400*                                                                *
004500*        E N V I R O N M E N T         D I V I S I O N           *
004600*                                                                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT CURRENCY-MASTER ASSIGN TO CURRMAST
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS WS-FS-CURRENCY.
005800*
005900     SELECT EXCHANGE-RATE-MASTER ASSIGN TO TASAMAST
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WS-FS-TASA.
006200*
006300     SELECT PRODUCT-EXCHANGE-RATE-MASTER ASSIGN TO TASAPROD
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS WS-FS-TASA-PROD.
006600*
006700     SELECT KINGDOM-MASTER ASSIGN TO REINOMST
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WS-FS-REINO.
007000*
007100     SELECT PRODUCT-MASTER ASSIGN TO PRODMAST
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS WS-FS-PRODUCTO.
007400******************************************************************
007500*                                                                *
007600*                D A T A            D I V I S I O N              *
007700*                                                                *
007800******************************************************************
007900 DATA DIVISION.
008000*
008100 FILE SECTION.
008200*
008300 FD  CURRENCY-MASTER.
008400 01  CURRENCY-MASTER-REC.
008500     05  CMR-PREFIJO                 PIC X(10).
008600     05  CMR-NOMBRE                  PIC X(100).
008700     05  CMR-DESCRIPCION             PIC X(500).
008800     05  CMR-ACTIVA                  PIC X(01).
008900     05  FILLER                      PIC X(20).
009000*
009100 FD  EXCHANGE-RATE-MASTER.
009200 01  EXCHANGE-RATE-MASTER-REC.
009300     05  TMR-DESDE-PREFIJO           PIC X(10).
009400     05  TMR-HASTA-PREFIJO           PIC X(10).
009500     05  TMR-ACTIVA                  PIC X(01).
009600     05  TMR-VALOR                   PIC S9(6)V9(4) COMP-3.
009700     05  FILLER                      PIC X(20).
009800*
009900 FD  PRODUCT-EXCHANGE-RATE-MASTER.
010000 01  PRODUCT-EXCHANGE-RATE-MASTER-REC.
010100     05  TPM-PRODUCTO-ID             PIC S9(9) COMP-3.
010200     05  TPM-DESDE-PREFIJO           PIC X(10).
010300     05  TPM-HASTA-PREFIJO           PIC X(10).
010400     05  TPM-FECHA-EFECTIVA          PIC 9(08).
010500     05  TPM-FECHA-EFECTIVA-R REDEFINES
010600         TPM-FECHA-EFECTIVA.
010700         10  TPM-FEC-EFEC-CCYY       PIC 9(04).
010800         10  TPM-FEC-EFEC-MM         PIC 9(02).
010900         10  TPM-FEC-EFEC-DD         PIC 9(02).
011000     05  TPM-ACTIVA                  PIC X(01).
011100     05  TPM-TASA-BASE                PIC S9(6)V9(4) COMP-3.
011200     05  TPM-MULTIPLICADOR            PIC S9(3)V9(2) COMP-3.
011300     05  FILLER                      PIC X(20).
011400*
011500 FD  KINGDOM-MASTER.
011600 01  KINGDOM-MASTER-REC.
011700     05  RMR-REINO-ID                 PIC S9(9) COMP-3.
011800     05  RMR-NOMBRE                   PIC X(100).
011900     05  RMR-NOMBRE-R REDEFINES
012000         RMR-NOMBRE.
012100         10  RMR-NOMBRE-CORTO         PIC X(30).
012200         10  FILLER                   PIC X(70).
012300     05  RMR-DESCRIPCION               PIC X(500).
012400     05  RMR-TASA-CALIDAD              PIC S9(3)V9(2) COMP-3.
012500     05  RMR-ES-PROPIETARIO            PIC X(01).
012600     05  RMR-ACTIVA                    PIC X(01).
012700     05  FILLER                        PIC X(20).
012800*
012900 FD  PRODUCT-MASTER.
013000 01  PRODUCT-MASTER-REC.
013100     05  PMR-PRODUCTO-ID               PIC S9(9) COMP-3.
013200     05  PMR-NOMBRE                    PIC X(100).
013300     05  PMR-DESCRIPCION                PIC X(500).
013400     05  PMR-CATEGORIA                  PIC X(50).
013500     05  PMR-VALOR-BASE                 PIC S9(8)V9(2) COMP-3.
013600     05  PMR-CUANT-DEMANDA               PIC S9(3)V9(2) COMP-3.
013700     05  PMR-CALIF-CALIDAD               PIC S9(3)V9(2) COMP-3.
013800     05  PMR-REINO-ID                    PIC S9(9) COMP-3.
013900     05  PMR-ACTIVA                      PIC X(01).
014000     05  FILLER                          PIC X(20).
014100******************************************************************
014200*                                                                *
014300*        W O R K I N G   S T O R A G E   S E C T I O N          *
014400*                                                                *
014500******************************************************************
014600 WORKING-STORAGE SECTION.
014700******************************************************************
014800*         ITEMS DE NIVEL 77 - CONTADORES Y SWITCH INDEPENDIENTES *
014900******************************************************************
015000 77  WS-LARGO-PREFIJO             PIC S9(3)   COMP.
015100 77  WS-LARGO-NOMBRE              PIC S9(3)   COMP.
015200 77  WS-SUB-MEDICION              PIC S9(3)   COMP.
015300 77  WS-LARGO-CAMPO-MEDICION      PIC S9(3)   COMP VALUE 100.
015400 77  SW-REINO-HALLADO-PRD         PIC X(01)   VALUE 'N'.
015500     88  REINO-PRD-FUE-HALLADO               VALUE 'Y'.
015600     88  REINO-PRD-NO-FUE-HALLADO            VALUE 'N'.
015700*
015800*    COPYS DE CONSTANTES Y DE LA TABLA DE REINOS (MISMAS DEL     *
015900*   MOTOR DE CALIFICACION, V9C001 - SE REUTILIZAN AQUI PARA LA   *
016000*    CLASIFICACION DE PRODUCTOS POR REINO PROPIETARIO.)          *
016100     COPY V9WC010.
016200     COPY V9WC050.
016300*
016400******************************************************************
016500*                  AREA DE VARIABLES AUXILIARES                  *
016600******************************************************************
016700 01  WS-VARIABLES-AUXILIARES.
016800     05  WS-PROGRAMA                 PIC X(08) VALUE 'V9C002'.
016900     05  WS-I                        PIC S9(4)   COMP.
017000     05  WS-PUNTERO-REINO            PIC S9(4)   COMP.
017100     05  WS-CURRENT-DATE.
017200         10  WS-FEC-DIA-AAAAMMDD     PIC X(08).
017300         10  WS-HORA-DIA.
017400             15  WS-HH-DIA           PIC X(02).
017500             15  WS-MM-DIA           PIC X(02).
017600             15  WS-SS-DIA           PIC X(02).
017700             15  WS-CS-DIA           PIC X(02).
017800         10  FILLER                  PIC X(05).
017900     05  WS-FEC-DIA-R REDEFINES WS-FEC-DIA-AAAAMMDD.
018000         10  WS-FEC-DIA-CCYY         PIC 9(04).
018100         10  WS-FEC-DIA-MM           PIC 9(02).
018200         10  WS-FEC-DIA-DD           PIC 9(02).
018300     05  FILLER                      PIC X(10).
018400******************************************************************
018500*                AREA DE CONTADORES DE VALIDACION                *
018600******************************************************************
018700 01  CN-CONTADORES-VALIDACION.
018800     05  CN-DIVISAS-VALIDAS          PIC S9(5)   COMP VALUE ZERO.
018900     05  CN-DIVISAS-RECHAZADAS       PIC S9(5)   COMP VALUE ZERO.
019000     05  CN-TASAS-VALIDAS            PIC S9(5)   COMP VALUE ZERO.
019100     05  CN-TASAS-RECHAZADAS         PIC S9(5)   COMP VALUE ZERO.
019200     05  CN-TASAS-PROD-VALIDAS       PIC S9(5)   COMP VALUE ZERO.
019300     05  CN-TASAS-PROD-RECHAZADAS    PIC S9(5)   COMP VALUE ZERO.
019400     05  CN-REINOS-VALIDOS           PIC S9(5)   COMP VALUE ZERO.
019500     05  CN-REINOS-RECHAZADOS        PIC S9(5)   COMP VALUE ZERO.
019600     05  FILLER                      PIC X(10).
019700******************************************************************
019800*              AREA DE CONTADORES DE CLASIFICACION               *
019900******************************************************************
020000 01  CN-CONTADORES-CLASIFICA.
020100     05  CN-REINOS-CALIDAD-ALTA      PIC S9(5)   COMP VALUE ZERO.
020200     05  CN-REINOS-CALIDAD-BAJA      PIC S9(5)   COMP VALUE ZERO.
020300     05  CN-REINOS-PROPIETARIOS      PIC S9(5)   COMP VALUE ZERO.
020400     05  CN-PRODUCTOS-PROCESADOS     PIC S9(5)   COMP VALUE ZERO.
020500     05  CN-PRODUCTOS-DEMANDA-ALTA   PIC S9(5)   COMP VALUE ZERO.
020600     05  CN-PRODUCTOS-DEMANDA-BAJA   PIC S9(5)   COMP VALUE ZERO.
020700     05  CN-PRODUCTOS-CALIDAD-ALTA   PIC S9(5)   COMP VALUE ZERO.
020800     05  CN-PRODUCTOS-CALIDAD-BAJA   PIC S9(5)   COMP VALUE ZERO.
020900     05  CN-PRODUCTOS-REINO-PROPIO   PIC S9(5)   COMP VALUE ZERO.
021000     05  FILLER                      PIC X(10).
021100******************************************************************
021200*                AREA DE TRABAJO DE CLASIFICACION                *
021300******************************************************************
021400 01  WS-TRABAJO-PRODUCTO.
021500     05  WS-CAMPO-A-MEDIR            PIC X(100).
021600     05  WS-MULTIPLICADOR-PROPIETARIO
021700                                     PIC S9(1)V9(2) COMP-3.
021800     05  WS-MULTIPLICADOR-TOTAL      PIC S9(5)V9(4) COMP-3.
021900     05  WS-VALOR-FINAL              PIC S9(8)V9(2) COMP-3.
022000     05  FILLER                      PIC X(10).
022100******************************************************************
022200*                  AREA DE ESTADO DE ARCHIVOS                    *
022300******************************************************************
022400 01  WS-ARCHIVOS-ESTADO.
022500     05  WS-FS-CURRENCY              PIC X(02)   VALUE '00'.
022600     05  WS-FS-TASA                  PIC X(02)   VALUE '00'.
022700     05  WS-FS-TASA-PROD             PIC X(02)   VALUE '00'.
022800     05  WS-FS-REINO                 PIC X(02)   VALUE '00'.
022900     05  WS-FS-PRODUCTO               PIC X(02)  VALUE '00'.
023000     05  FILLER                      PIC X(10).
023100******************************************************************
023200*                                                                *
023300*           P R O C E D U R E      D I V I S I O N               *
023400*                                                                *
023500******************************************************************
023600 PROCEDURE DIVISION.
023700*
023800 MAINLINE.
023900*
024000     PERFORM 1000-INICIO
024100        THRU 1000-INICIO-EXIT
024200*
024300     PERFORM 2000-VALIDA-MAESTROS
024400        THRU 2000-VALIDA-MAESTROS-EXIT
024500*
024600     PERFORM 3000-CLASIFICA-REINOS
024700        THRU 3000-CLASIFICA-REINOS-EXIT
024800*
024900     PERFORM 3500-CLASIFICA-PRODUCTOS
025000        THRU 3500-CLASIFICA-PRODUCTOS-EXIT
025100*
025200     PERFORM 6000-FIN
025300        THRU 6000-FIN-EXIT
025400*
025500     GOBACK
025600     .
025700******************************************************************
025800*                         1000-INICIO                            *
025900*   ABRE LOS CINCO MAESTROS Y CAPTURA LA FECHA DE ARRANQUE DE    *
026000*   LA CORRIDA DE VALIDACION/CLASIFICACION.                      *
026100******************************************************************
026200 1000-INICIO.
026300*
026400     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE
026500*
026600     OPEN INPUT CURRENCY-MASTER
026700     IF  WS-FS-CURRENCY NOT = '00'
026800         DISPLAY 'V9C002 - ERROR AL ABRIR CURRMAST: '
026900                 WS-FS-CURRENCY
027000         MOVE 91 TO RETURN-CODE
027100         STOP RUN
027200     END-IF
027300*
027400     OPEN INPUT EXCHANGE-RATE-MASTER
027500     IF  WS-FS-TASA NOT = '00'
027600         DISPLAY 'V9C002 - ERROR AL ABRIR TASAMAST: ' WS-FS-TASA
027700         MOVE 91 TO RETURN-CODE
027800         STOP RUN
027900     END-IF
028000*
028100     OPEN INPUT PRODUCT-EXCHANGE-RATE-MASTER
028200     IF  WS-FS-TASA-PROD NOT = '00'
028300         DISPLAY 'V9C002 - ERROR AL ABRIR TASAPROD: '
028400                 WS-FS-TASA-PROD
028500         MOVE 91 TO RETURN-CODE
028600         STOP RUN
028700     END-IF
028800*
028900     OPEN INPUT KINGDOM-MASTER
029000     IF  WS-FS-REINO NOT = '00'
029100         DISPLAY 'V9C002 - ERROR AL ABRIR REINOMST: ' WS-FS-REINO
029200         MOVE 91 TO RETURN-CODE
029300         STOP RUN
029400     END-IF
029500*
029600     OPEN INPUT PRODUCT-MASTER
029700     IF  WS-FS-PRODUCTO NOT = '00'
029800         DISPLAY 'V9C002 - ERROR AL ABRIR PRODMAST: '
029900                 WS-FS-PRODUCTO
030000         MOVE 91 TO RETURN-CODE
030100         STOP RUN
030200     END-IF
030300     .
030400 1000-INICIO-EXIT. EXIT.
030500******************************************************************
030600*                    2000-VALIDA-MAESTROS                        *
030700*  VALIDACION DE LOS MAESTROS DE NEGOCIO - SIRVEN DE COMPUERTA   *
030800*   PARA LOS DATOS QUE EL MOTOR DE CALIFICACION (V9C001) PUEDE   *
030900*   LLEGAR A USAR.                                               *
031000******************************************************************
031100 2000-VALIDA-MAESTROS.
031200*
031300     PERFORM 2100-VALIDA-DIVISAS
031400        THRU 2100-VALIDA-DIVISAS-EXIT
031500*
031600     PERFORM 2200-VALIDA-TASAS
031700        THRU 2200-VALIDA-TASAS-EXIT
031800*
031900     PERFORM 2300-VALIDA-TASAS-PRODUCTO
032000        THRU 2300-VALIDA-TASAS-PRODUCTO-EXIT
032100*
032200     PERFORM 2400-VALIDA-REINOS
032300        THRU 2400-VALIDA-REINOS-EXIT
032400     .
032500 2000-VALIDA-MAESTROS-EXIT. EXIT.
032600******************************************************************
032700******************************************************************
032800*                      2100-VALIDA-DIVISAS                       *
032900*   VALIDA EL LARGO DEL PREFIJO Y NOMBRE DE CADA DIVISA          *
033000*   (YA GARANTIZADO POR EL PICTURE; SE VALIDA EL LARGO           *
033100*   REAL SIN BLANCOS A LA DERECHA).                              *
033200******************************************************************
033300 2100-VALIDA-DIVISAS.
033400*
033500     READ CURRENCY-MASTER
033600         AT END GO TO 2100-VALIDA-DIVISAS-EXIT
033700     END-READ
033800*
033900     PERFORM 2110-VALIDA-UNA-DIVISA
034000        THRU 2110-VALIDA-UNA-DIVISA-EXIT
034100        UNTIL WS-FS-CURRENCY = '10'
034200     .
034300 2100-VALIDA-DIVISAS-EXIT. EXIT.
034400******************************************************************
034500*                     2110-VALIDA-UNA-DIVISA                     *
034600*   VALIDA LA DIVISA DEL REGISTRO ACTUAL Y LEE LA                *
034700*   SIGUIENTE.                                                   *
034800******************************************************************
034900 2110-VALIDA-UNA-DIVISA.
035000*
035100     MOVE CMR-PREFIJO             TO WS-CAMPO-A-MEDIR
035200     PERFORM 2115-CALCULA-LARGO-CAMPO
035300        THRU 2115-CALCULA-LARGO-CAMPO-EXIT
035400     MOVE WS-SUB-MEDICION         TO WS-LARGO-PREFIJO
035500*
035600     MOVE CMR-NOMBRE              TO WS-CAMPO-A-MEDIR
035700     PERFORM 2115-CALCULA-LARGO-CAMPO
035800        THRU 2115-CALCULA-LARGO-CAMPO-EXIT
035900     MOVE WS-SUB-MEDICION         TO WS-LARGO-NOMBRE
036000     IF  WS-LARGO-PREFIJO > CT-LARGO-MAX-PREFIJO-DIV
036100      OR WS-LARGO-NOMBRE  > CT-LARGO-MAX-NOM-DIVISA
036200         ADD 1 TO CN-DIVISAS-RECHAZADAS
036300         DISPLAY 'V9C002 - DIVISA RECHAZADA (LARGO): '
036400                 CMR-PREFIJO
036500     ELSE
036600         ADD 1 TO CN-DIVISAS-VALIDAS
036700     END-IF
036800     READ CURRENCY-MASTER
036900         AT END SET WS-FS-CURRENCY TO '10'
037000     END-READ
037100     .
037200 2110-VALIDA-UNA-DIVISA-EXIT. EXIT.
037300******************************************************************
037400*                  2115-CALCULA-LARGO-CAMPO                      *
037500*   DETERMINA EL LARGO REAL DE WS-CAMPO-A-MEDIR SIN CONTAR       *
037600*   LOS BLANCOS A LA DERECHA, RETROCEDIENDO DESDE LA ULTIMA      *
037700*   POSICION. EL RESULTADO QUEDA EN WS-SUB-MEDICION.             *
037800******************************************************************
037900 2115-CALCULA-LARGO-CAMPO.
038000*
038100     MOVE WS-LARGO-CAMPO-MEDICION TO WS-SUB-MEDICION
038200     PERFORM 2117-RETROCEDE-EN-BLANCOS
038300        THRU 2117-RETROCEDE-EN-BLANCOS-EXIT
038400        UNTIL WS-SUB-MEDICION = 0
038500         OR WS-CAMPO-A-MEDIR(WS-SUB-MEDICION:1) NOT = SPACE
038600     .
038700 2115-CALCULA-LARGO-CAMPO-EXIT. EXIT.
038800******************************************************************
038900*                2117-RETROCEDE-EN-BLANCOS                       *
039000*   RETROCEDE UNA POSICION EN LA BUSQUEDA DEL ULTIMO             *
039100*   CARACTER QUE NO SEA BLANCO.                                  *
039200******************************************************************
039300 2117-RETROCEDE-EN-BLANCOS.
039400*
039500     SUBTRACT 1 FROM WS-SUB-MEDICION
039600     .
039700 2117-RETROCEDE-EN-BLANCOS-EXIT. EXIT.
039800******************************************************************
039900*                       2200-VALIDA-TASAS                        *
040000*   LA TASA DE CAMBIO DEBE SER MAYOR QUE CERO.                   *
040100******************************************************************
040200 2200-VALIDA-TASAS.
040300*
040400     READ EXCHANGE-RATE-MASTER
040500         AT END GO TO 2200-VALIDA-TASAS-EXIT
040600     END-READ
040700*
040800     PERFORM 2210-VALIDA-UNA-TASA
040900        THRU 2210-VALIDA-UNA-TASA-EXIT
041000        UNTIL WS-FS-TASA = '10'
041100     .
041200 2200-VALIDA-TASAS-EXIT. EXIT.
041300******************************************************************
041400*                      2210-VALIDA-UNA-TASA                      *
041500*   VALIDA LA TASA DEL REGISTRO ACTUAL Y LEE LA SIGUIENTE.       *
041600******************************************************************
041700 2210-VALIDA-UNA-TASA.
041800*
041900     IF  TMR-VALOR > 0
042000         ADD 1 TO CN-TASAS-VALIDAS
042100     ELSE
042200         ADD 1 TO CN-TASAS-RECHAZADAS
042300         DISPLAY 'V9C002 - TASA RECHAZADA (VALOR <= 0): '
042400                 TMR-DESDE-PREFIJO '/' TMR-HASTA-PREFIJO
042500     END-IF
042600     READ EXCHANGE-RATE-MASTER
042700         AT END SET WS-FS-TASA TO '10'
042800     END-READ
042900     .
043000 2210-VALIDA-UNA-TASA-EXIT. EXIT.
043100******************************************************************
043200*                   2300-VALIDA-TASAS-PRODUCTO                   *
043300*   LA TASA BASE Y EL MULTIPLICADOR DE CADA TASA POR             *
043400*   PRODUCTO DEBEN SER MAYORES QUE CERO.                         *
043500******************************************************************
043600 2300-VALIDA-TASAS-PRODUCTO.
043700*
043800     READ PRODUCT-EXCHANGE-RATE-MASTER
043900         AT END GO TO 2300-VALIDA-TASAS-PRODUCTO-EXIT
044000     END-READ
044100*
044200     PERFORM 2310-VALIDA-UNA-TASA-PRODUCTO
044300        THRU 2310-VALIDA-UNA-TASA-PRODUCTO-EXIT
044400        UNTIL WS-FS-TASA-PROD = '10'
044500     .
044600 2300-VALIDA-TASAS-PRODUCTO-EXIT. EXIT.
044700******************************************************************
044800*                 2310-VALIDA-UNA-TASA-PRODUCTO                  *
044900*   VALIDA LA TASA DE PRODUCTO DEL REGISTRO ACTUAL Y LEE         *
045000*   LA SIGUIENTE.                                                *
045100******************************************************************
045200 2310-VALIDA-UNA-TASA-PRODUCTO.
045300*
045400     IF  TPM-TASA-BASE > 0 AND TPM-MULTIPLICADOR > 0
045500         ADD 1 TO CN-TASAS-PROD-VALIDAS
045600     ELSE
045700         ADD 1 TO CN-TASAS-PROD-RECHAZADAS
045800         DISPLAY 'V9C002 - TASA PRODUCTO RECHAZADA: '
045900                 TPM-PRODUCTO-ID
046000     END-IF
046100     READ PRODUCT-EXCHANGE-RATE-MASTER
046200         AT END SET WS-FS-TASA-PROD TO '10'
046300     END-READ
046400     .
046500 2310-VALIDA-UNA-TASA-PRODUCTO-EXIT. EXIT.
046600******************************************************************
046700*                       2400-VALIDA-REINOS                       *
046800*   VALIDA LA TASA DE CALIDAD DEL REINO CONTRA EL RANGO          *
046900*   PERMITIDO Y EL LARGO DEL NOMBRE SIN BLANCOS A LA             *
047000*   DERECHA. DE PASO CARGA LA TABLA V9-TABLA-REINOS PARA         *
047100*   LA CLASIFICACION Y LA BUSQUEDA DEL REINO PROPIETARIO         *
047200*   POR PRODUCTO.                                                *
047300******************************************************************
047400 2400-VALIDA-REINOS.
047500*
047600     MOVE ZEROS TO V9-REI-TOTAL-REGISTROS
047700     READ KINGDOM-MASTER
047800         AT END GO TO 2400-VALIDA-REINOS-EXIT
047900     END-READ
048000*
048100     PERFORM 2410-VALIDA-UN-REINO
048200        THRU 2410-VALIDA-UN-REINO-EXIT
048300        UNTIL WS-FS-REINO = '10'
048400     .
048500 2400-VALIDA-REINOS-EXIT. EXIT.
048600******************************************************************
048700*                      2410-VALIDA-UN-REINO                      *
048800*   VALIDA EL REINO DEL REGISTRO ACTUAL, LO CARGA EN LA          *
048900*   TABLA SI ES VALIDO, Y LEE EL SIGUIENTE.                      *
049000******************************************************************
049100 2410-VALIDA-UN-REINO.
049200*
049300     MOVE RMR-NOMBRE              TO WS-CAMPO-A-MEDIR
049400     PERFORM 2115-CALCULA-LARGO-CAMPO
049500        THRU 2115-CALCULA-LARGO-CAMPO-EXIT
049600     MOVE WS-SUB-MEDICION         TO WS-LARGO-NOMBRE
049700     IF  RMR-TASA-CALIDAD < CT-CALIDAD-REINO-MINIMA
049800      OR RMR-TASA-CALIDAD > CT-CALIDAD-REINO-MAXIMA
049900      OR WS-LARGO-NOMBRE  < CT-LARGO-MIN-NOM-REINO
050000      OR WS-LARGO-NOMBRE  > CT-LARGO-MAX-NOM-REINO
050100         ADD 1 TO CN-REINOS-RECHAZADOS
050200         DISPLAY 'V9C002 - REINO RECHAZADO: ' RMR-NOMBRE-CORTO
050300     ELSE
050400         ADD 1 TO CN-REINOS-VALIDOS
050500         ADD 1 TO V9-REI-TOTAL-REGISTROS
050600         SET V9-REI-IDX TO V9-REI-TOTAL-REGISTROS
050700         MOVE RMR-REINO-ID    TO V9-REI-REINO-ID(V9-REI-IDX)
050800         MOVE RMR-NOMBRE      TO V9-REI-NOMBRE(V9-REI-IDX)
050900         MOVE RMR-DESCRIPCION
051000                           TO V9-REI-DESCRIPCION(V9-REI-IDX)
051100         MOVE RMR-TASA-CALIDAD
051200                           TO V9-REI-TASA-CALIDAD(V9-REI-IDX)
051300         MOVE RMR-ES-PROPIETARIO
051400                      TO V9-REI-ES-PROPIETARIO(V9-REI-IDX)
051500         MOVE RMR-ACTIVA   TO V9-REI-ACTIVA(V9-REI-IDX)
051600     END-IF
051700     READ KINGDOM-MASTER
051800         AT END SET WS-FS-REINO TO '10'
051900     END-READ
052000     .
052100 2410-VALIDA-UN-REINO-EXIT. EXIT.
052200******************************************************************
052300*                   3000-CLASIFICA-REINOS                        *
052400*   CLASIFICA CALIDAD ALTA/BAJA Y REINO PROPIETARIO SOBRE        *
052500*   LOS REINOS YA CARGADOS EN V9-TABLA-REINOS.                   *
052600******************************************************************
052700 3000-CLASIFICA-REINOS.
052800*
052900     SET V9-REI-IDX TO 1
053000     PERFORM 3100-CLASIFICA-UN-REINO
053100        THRU 3100-CLASIFICA-UN-REINO-EXIT
053200        UNTIL V9-REI-IDX > V9-REI-TOTAL-REGISTROS
053300     .
053400 3000-CLASIFICA-REINOS-EXIT. EXIT.
053500******************************************************************
053600*               3100-CLASIFICA-UN-REINO                          *
053700*   CLASIFICA LA ENTRADA DE REINO APUNTADA POR V9-REI-IDX.       *
053800******************************************************************
053900 3100-CLASIFICA-UN-REINO.
054000*
054100     IF  V9-REI-TASA-CALIDAD(V9-REI-IDX) >= CT-CALIDAD-ALTA-REINO
054200         ADD 1 TO CN-REINOS-CALIDAD-ALTA
054300     END-IF
054400     IF  V9-REI-TASA-CALIDAD(V9-REI-IDX) <= CT-CALIDAD-BAJA-REINO
054500         ADD 1 TO CN-REINOS-CALIDAD-BAJA
054600     END-IF
054700     IF  V9-REI-ES-REINO-CASA(V9-REI-IDX)
054800         ADD 1 TO CN-REINOS-PROPIETARIOS
054900     END-IF
055000     SET V9-REI-IDX UP BY 1
055100     .
055200 3100-CLASIFICA-UN-REINO-EXIT. EXIT.
055300******************************************************************
055400******************************************************************
055500*                    3500-CLASIFICA-PRODUCTOS                    *
055600*   CLASIFICA DEMANDA Y CALIDAD ALTA/BAJA, REINO PROPIETARIO     *
055700*   Y CALCULA EL MULTIPLICADOR TOTAL Y EL VALOR FINAL DE         *
055800*   CADA PRODUCTO.                                               *
055900******************************************************************
056000 3500-CLASIFICA-PRODUCTOS.
056100*
056200     READ PRODUCT-MASTER
056300         AT END GO TO 3500-CLASIFICA-PRODUCTOS-EXIT
056400     END-READ
056500*
056600     PERFORM 3510-CLASIFICA-UN-PRODUCTO
056700        THRU 3510-CLASIFICA-UN-PRODUCTO-EXIT
056800        UNTIL WS-FS-PRODUCTO = '10'
056900     .
057000 3500-CLASIFICA-PRODUCTOS-EXIT. EXIT.
057100******************************************************************
057200*                   3510-CLASIFICA-UN-PRODUCTO                   *
057300*   CLASIFICA EL PRODUCTO DEL REGISTRO ACTUAL, LE CALCULA EL     *
057400*   VALOR FINAL, Y LEE EL SIGUIENTE.                             *
057500******************************************************************
057600 3510-CLASIFICA-UN-PRODUCTO.
057700*
057800     ADD 1 TO CN-PRODUCTOS-PROCESADOS
057900*
058000     IF  PMR-CUANT-DEMANDA >= CT-DEMANDA-ALTA
058100         ADD 1 TO CN-PRODUCTOS-DEMANDA-ALTA
058200     END-IF
058300     IF  PMR-CUANT-DEMANDA <= CT-DEMANDA-BAJA
058400         ADD 1 TO CN-PRODUCTOS-DEMANDA-BAJA
058500     END-IF
058600     IF  PMR-CALIF-CALIDAD >= CT-CALIDAD-ALTA-PRODUCTO
058700         ADD 1 TO CN-PRODUCTOS-CALIDAD-ALTA
058800     END-IF
058900     IF  PMR-CALIF-CALIDAD <= CT-CALIDAD-BAJA-PRODUCTO
059000         ADD 1 TO CN-PRODUCTOS-CALIDAD-BAJA
059100     END-IF
059200*
059300     PERFORM 3700-BUSCA-REINO-PRODUCTO
059400        THRU 3700-BUSCA-REINO-PRODUCTO-EXIT
059500*
059600     PERFORM 4000-CALCULA-VALOR-FINAL-PRODUCTO
059700        THRU 4000-CALCULA-VALOR-FINAL-PRODUCTO-EXIT
059800*
059900     READ PRODUCT-MASTER
060000         AT END SET WS-FS-PRODUCTO TO '10'
060100     END-READ
060200     .
060300 3510-CLASIFICA-UN-PRODUCTO-EXIT. EXIT.
060400******************************************************************
060500*                3700-BUSCA-REINO-PRODUCTO                       *
060600*   LOCALIZA EL REINO DEL PRODUCTO EN LA TABLA YA CARGADA PARA   *
060700*   SABER SI ES EL REINO PROPIETARIO (BONO 1.20).                *
060800******************************************************************
060900 3700-BUSCA-REINO-PRODUCTO.
061000*
061100     SET REINO-PRD-NO-FUE-HALLADO TO TRUE
061200     SET V9-REI-IDX TO 1
061300     SEARCH V9-REI-ENTRADA
061400         AT END SET REINO-PRD-NO-FUE-HALLADO TO TRUE
061500         WHEN V9-REI-REINO-ID(V9-REI-IDX) = PMR-REINO-ID
061600             SET REINO-PRD-FUE-HALLADO TO TRUE
061700             SET WS-PUNTERO-REINO      TO V9-REI-IDX
061800     END-SEARCH
061900     .
062000 3700-BUSCA-REINO-PRODUCTO-EXIT. EXIT.
062100******************************************************************
062200*             4000-CALCULA-VALOR-FINAL-PRODUCTO                  *
062300*   WS-MULTIPLICADOR-PROPIETARIO = 1.20 SI EL PRODUCTO ES        *
062400*   DEL REINO PROPIETARIO, SI NO 1.00.                           *
062500*   WS-MULTIPLICADOR-TOTAL = DEMANDA * CALIDAD *                 *
062600*   CALIDAD-REINO * MULTIPLICADOR-PROPIETARIO.                   *
062700*   WS-VALOR-FINAL = VALOR-BASE * MULTIPLICADOR-TOTAL.           *
062800******************************************************************
062900 4000-CALCULA-VALOR-FINAL-PRODUCTO.
063000*
063100     IF  REINO-PRD-FUE-HALLADO
063200      AND V9-REI-ES-REINO-CASA(WS-PUNTERO-REINO)
063300         MOVE CT-BONO-PRODUCTO-PROPIO
063400                                   TO WS-MULTIPLICADOR-PROPIETARIO
063500         ADD 1 TO CN-PRODUCTOS-REINO-PROPIO
063600     ELSE
063700         MOVE CT-MULTIPLICADOR-SIN-BONO
063800                                   TO WS-MULTIPLICADOR-PROPIETARIO
063900     END-IF
064000*
064100     IF  REINO-PRD-FUE-HALLADO
064200         COMPUTE WS-MULTIPLICADOR-TOTAL ROUNDED =
064300                 PMR-CUANT-DEMANDA * PMR-CALIF-CALIDAD
064400                 * V9-REI-TASA-CALIDAD(WS-PUNTERO-REINO)
064500                 * WS-MULTIPLICADOR-PROPIETARIO
064600*
064700         COMPUTE WS-VALOR-FINAL ROUNDED =
064800                 PMR-VALOR-BASE * WS-MULTIPLICADOR-TOTAL
064900     ELSE
065000         DISPLAY 'V9C002 - PRODUCTO SIN REINO VALIDO: '
065100                 PMR-PRODUCTO-ID
065200         MOVE 0 TO WS-VALOR-FINAL
065300     END-IF
065400     .
065500 4000-CALCULA-VALOR-FINAL-PRODUCTO-EXIT. EXIT.
065600******************************************************************
065700*                          6000-FIN                              *
065800*  CIERRA LOS MAESTROS Y PUBLICA EL RESUMEN DE VALIDACION Y DE   *
065900*   CLASIFICACION DE LA CORRIDA.                                 *
066000******************************************************************
066100 6000-FIN.
066200*
066300     CLOSE CURRENCY-MASTER
066400           EXCHANGE-RATE-MASTER
066500           PRODUCT-EXCHANGE-RATE-MASTER
066600           KINGDOM-MASTER
066700           PRODUCT-MASTER
066800*
066900     DISPLAY 'V9C002 - DIVISAS VALIDAS/RECHAZADAS: '
067000             CN-DIVISAS-VALIDAS '/' CN-DIVISAS-RECHAZADAS
067100     DISPLAY 'V9C002 - TASAS VALIDAS/RECHAZADAS: '
067200             CN-TASAS-VALIDAS '/' CN-TASAS-RECHAZADAS
067300     DISPLAY 'V9C002 - TASAS PRODUCTO VALIDAS/RECHAZADAS: '
067400             CN-TASAS-PROD-VALIDAS '/' CN-TASAS-PROD-RECHAZADAS
067500     DISPLAY 'V9C002 - REINOS VALIDOS/RECHAZADOS: '
067600             CN-REINOS-VALIDOS '/' CN-REINOS-RECHAZADOS
067700     DISPLAY 'V9C002 - REINOS CALIDAD ALTA/BAJA: '
067800             CN-REINOS-CALIDAD-ALTA '/' CN-REINOS-CALIDAD-BAJA
067900     DISPLAY 'V9C002 - REINOS PROPIETARIOS: '
068000             CN-REINOS-PROPIETARIOS
068100     DISPLAY 'V9C002 - PRODUCTOS PROCESADOS: '
068200             CN-PRODUCTOS-PROCESADOS
068300     DISPLAY 'V9C002 - PRODUCTOS DEMANDA ALTA/BAJA: '
068400             CN-PRODUCTOS-DEMANDA-ALTA '/'
068500             CN-PRODUCTOS-DEMANDA-BAJA
068600     DISPLAY 'V9C002 - PRODUCTOS CALIDAD ALTA/BAJA: '
068700             CN-PRODUCTOS-CALIDAD-ALTA '/'
068800             CN-PRODUCTOS-CALIDAD-BAJA
068900     DISPLAY 'V9C002 - PRODUCTOS REINO PROPIO: '
069000             CN-PRODUCTOS-REINO-PROPIO
069100     .
069200 6000-FIN-EXIT. EXIT.
