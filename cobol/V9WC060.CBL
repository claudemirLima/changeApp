000100******************************************************************
000200*                      V9WC060  -  C O P Y                       *
000300*  APLICACION: V1 - MERCADO LIBRE DE DIVISAS. VENEZUELA.         *
000400*  DESCRIPCION: TABLA EN MEMORIA DEL MAESTRO DE PRODUCTOS        *
000500*               (PRODUCT-MASTER). CADA PRODUCTO PERTENECE A UN   *
000600*               REINO (V9-TABLA-REINOS, COPY V9WC050) Y PUEDE    *
000700*               TENER UNA TASA DE CAMBIO PROPIA (COPY V9WC040).  *
000800******************************************************************
000900*        L O G    D E   M O D I F I C A C I O N E S             *
001000******************************************************************
001100* 11/06/89  RMA    V9-0020   CREACION DE LA TABLA DE PRODUCTOS.  *
001200* 19/02/99  HCQ    V9-Y2K1   REVISION Y2K - SIN CAMPOS DE FECHA. *
001300* 03/05/03  DCR    V9-0061   SE AGREGAN CUANTIFICADOR DE DEMANDA *
001400*                  Y CALIFICADOR DE CALIDAD (DEFECTO 1.00).     *
001500******************************************************************
001600 01  V9-TABLA-PRODUCTOS.
001700     05  V9-PRD-TOTAL-REGISTROS      PIC S9(4)   COMP.
001800     05  V9-PRD-ENTRADA OCCURS 1000 TIMES
001900                        INDEXED BY V9-PRD-IDX.
002000         10  V9-PRD-PRODUCTO-ID      PIC S9(9)   COMP-3.
002100         10  V9-PRD-NOMBRE           PIC X(100).
002200         10  V9-PRD-DESCRIPCION      PIC X(500).
002300         10  V9-PRD-CATEGORIA        PIC X(50).
002400         10  V9-PRD-VALOR-BASE       PIC S9(8)V9(2) COMP-3.
002500         10  V9-PRD-CUANT-DEMANDA    PIC S9(3)V9(2) COMP-3.
002600         10  V9-PRD-CALIF-CALIDAD    PIC S9(3)V9(2) COMP-3.
002700         10  V9-PRD-REINO-ID         PIC S9(9)   COMP-3.
002800         10  V9-PRD-ACTIVA           PIC X(01).
002900             88  V9-PRD-ES-ACTIVA               VALUE 'Y'.
003000             88  V9-PRD-ES-INACTIVA             VALUE 'N'.
003100         10  FILLER                  PIC X(20).
